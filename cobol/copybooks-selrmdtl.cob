000100*                                                              SLDTL
000200*******************************************
000300*  SELECT CLAUSE - BTDETL (BACKTEST DETAIL *
000400*    OUTPUT FROM RMBTEST)                  *
000500*******************************************
000600*
000700* 06/02/26 VBC - CREATED FOR ROOMFC UNIT 4.
000800*
000900     SELECT BTDETL-FILE       ASSIGN       BTDETL
001000                              ORGANIZATION LINE SEQUENTIAL
001100                              STATUS       RM-DTL-STATUS.
