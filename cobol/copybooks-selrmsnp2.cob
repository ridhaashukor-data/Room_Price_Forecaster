000100*                                                              SLSN2
000200*******************************************
000300*  SELECT CLAUSE - SNAPOUT (SNAPSHOT       *
000400*    OUTPUT FROM RMAGGR)                   *
000500*******************************************
000600*
000700* 06/02/26 VBC - CREATED FOR ROOMFC UNIT 3.
000800*
000900     SELECT SNAPOUT-FILE      ASSIGN       SNAPOUT
001000                              ORGANIZATION LINE SEQUENTIAL
001100                              STATUS       RM-SNO-STATUS.
