000100*                                                              WSRAW
000200*******************************************
000300*                                          *
000400*  RECORD DEFINITION FOR THE RAW BOOKING   *
000500*    TRANSACTION FILE (RAWBOOK)            *
000600*     NO KEY - LINE SEQUENTIAL, READ NEXT  *
000700*******************************************
000800*  RECORD SIZE 80 BYTES, LINE SEQUENTIAL TEXT.
000900*
001000* 03/02/26 VBC - CREATED FOR ROOMFC UNIT 3.
001100* 24/03/26 CJH - REQ-0974 WIDENED TO 80 BYTES - SITE CODE,
001200*                BOOKING CHANNEL, TRANSACTION STATUS AND A
001300*                LAST-UPDATE-DATE AUDIT GROUP ADDED - NONE OF
001400*                THE NEW FIELDS ARE READ BY RMAGGR TODAY.
001500*
001600 01  RM-RAW-RECORD.
001700     03  RM-RAW-SITE-CODE         PIC X(4)       VALUE "0001".
001800*                                     LEGACY MULTI-PROPERTY CODE,
001900*                                     CARRIED NOT USED.
002000     03  RM-RAW-BATCH-ID          PIC 9(6)       VALUE ZERO.
002100*                                     EXTRACT RUN NUMBER STAMPED BY
002200*                                     THE FEEDER JOB, CARRIED NOT
002300*                                     USED - RMAGGR PROCESSES EVERY
002400*                                     ROW ON THE FILE REGARDLESS.
002500     03  RM-RAW-BOOKING-ID        PIC 9(9).
002600*                                     TRANSACTION ID, CARRIED NOT USED.
002700     03  RM-RAW-STAY-DATE         PIC 9(8).
002800*                                     DDMMYYYY - ARRIVAL DATE.
002900     03  RM-RAW-BOOKING-DATE      PIC 9(8).
003000*                                     DDMMYYYY - DATE BOOKING WAS MADE.
003100     03  RM-RAW-ROOMS-BOOKED      PIC 9(4).
003200*                                     ROOMS ON THIS TRANSACTION, MUST BE > 0.
003300     03  RM-RAW-CHANNEL-CODE      PIC X          VALUE "D".
003400         88  RM-RAW-CHANNEL-DIRECT     VALUE "D".
003500         88  RM-RAW-CHANNEL-OTA        VALUE "O".
003600         88  RM-RAW-CHANNEL-GDS        VALUE "G".
003700         88  RM-RAW-CHANNEL-PHONE      VALUE "P".
003800*                                     BOOKING SOURCE, INFORMATIONAL
003900*                                     ONLY - NOT USED BY RMAGGR.
004000     03  RM-RAW-TXN-STATUS        PIC X          VALUE "C".
004100         88  RM-RAW-TXN-CONFIRMED      VALUE "C".
004200         88  RM-RAW-TXN-CANCELLED      VALUE "X".
004300*                                     CARRIED NOT USED - CANCELLED
004400*                                     TRANSACTIONS ARE FILTERED OUT
004500*                                     BEFORE THE FILE REACHES RMAGGR.
004600     03  RM-RAW-LAST-UPDATE-DATE  PIC 9(8)       VALUE ZERO.
004700*                                     DDMMYYYY - AUDIT STAMP.
004800     03  RM-RAW-LUD-R  REDEFINES RM-RAW-LAST-UPDATE-DATE.
004900         05  RM-RAW-LUD-DD        PIC 99.
005000         05  RM-RAW-LUD-MM        PIC 99.
005100         05  RM-RAW-LUD-CCYY      PIC 9(4).
005200     03  RM-RAW-RESERVED          PIC X          OCCURS 4 TIMES.
005300*                                     EXPANSION BYTES.
005400     03  FILLER                    PIC X(27).
