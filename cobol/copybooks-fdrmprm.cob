000100*                                                              FDPRM
000200*******************************************
000300*  FD - PARMCRD (RUN PARAMETER CARD)       *
000400*******************************************
000500*
000600* 08/02/26 VBC - CREATED FOR ROOMFC UNITS 3 & 4.
000650* 25/03/26 CJH - REQ-0975 RECORD CONTAINS WAS LEFT AT 50 WHEN
000660*                WSRMPRM WAS WIDENED TO 80 BYTES - CORRECTED.
000700*
000800 FD  PARMCRD-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 80 CHARACTERS.
001100 COPY "COPYBOOKS-WSRMPRM.COB".
