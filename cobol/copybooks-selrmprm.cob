000100*                                                              SLPRM
000200*******************************************
000300*  SELECT CLAUSE - PARMCRD (RUN PARAMETER  *
000400*    CARD, INPUT TO RMAGGR AND RMBTEST)    *
000500*******************************************
000600*
000700* 08/02/26 VBC - CREATED FOR ROOMFC UNITS 3 & 4.
000800*
000900     SELECT PARMCRD-FILE      ASSIGN       PARMCRD
001000                              ORGANIZATION LINE SEQUENTIAL
001100                              STATUS       RM-PRM-STATUS.
