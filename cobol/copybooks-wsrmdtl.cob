000100*                                                              WSDTL
000200*******************************************
000300*                                          *
000400*  RECORD DEFINITION FOR THE BACKTEST      *
000500*    DETAIL OUTPUT FILE (BTDETL)           *
000600*     OUTPUT OF RMBTEST, ONE PER EVALUATED  *
000700*     CANDIDATE UP TO THE DETAIL LIMIT      *
000800*******************************************
000900*  RECORD SIZE 100 BYTES, LINE SEQUENTIAL TEXT.
001000*
001100* 04/02/26 VBC - CREATED FOR ROOMFC UNIT 4.
001200* 10/02/26 VBC - RM-DTL-ERROR CHANGED TO LEADING SEPARATE SIGN
001300*                SO THE FLAT FILE STAYS PLAIN ASCII.
001400* 24/03/26 CJH - REQ-0974 WIDENED TO 100 BYTES - SITE CODE,
001500*                EVALUATION STATUS AND A RUN-DATE AUDIT GROUP
001600*                ADDED - NONE OF THE NEW FIELDS ARE READ BACK
001700*                BY ANY PROGRAM, BTDETL IS FOR ANALYST REVIEW.
001800*
001900 01  RM-DETAIL-RECORD.
002000     03  RM-DTL-SITE-CODE          PIC X(4)       VALUE "0001".
002100*                                     LEGACY MULTI-PROPERTY CODE,
002200*                                     CARRIED NOT USED.
002300     03  RM-DTL-STAY-DATE          PIC 9(8).
002400     03  RM-DTL-DAY-TYPE           PIC X(7).
002500     03  RM-DTL-DAYS-OUT           PIC 9(2).
002600     03  RM-DTL-CURRENT-OCC        PIC 9(3)V9(4).
002700     03  RM-DTL-ACTUAL-FINAL       PIC 9(3)V9(4).
002800     03  RM-DTL-PREDICTED-FINAL    PIC 9(3)V9(4).
002900     03  RM-DTL-ERROR              PIC S9(3)V9(4)
003000                                   SIGN IS LEADING SEPARATE CHARACTER.
003100*                                     PREDICTED MINUS ACTUAL.
003200     03  RM-DTL-ABS-ERROR          PIC 9(3)V9(4).
003300     03  RM-DTL-SQUARED-ERROR      PIC 9(6)V9(4).
003400     03  RM-DTL-APE-PCT            PIC 9(4)V9(4).
003500*                                     SPACES WHEN RM-DTL-ACTUAL-FINAL = ZERO.
003600     03  RM-DTL-EVAL-STATUS        PIC X          VALUE "E".
003700         88  RM-DTL-EVAL-OK            VALUE "E".
003800         88  RM-DTL-EVAL-SKIPPED       VALUE "S".
003900*                                     CARRIED NOT USED - BTDETL
004000*                                     ONLY EVER HOLDS EVALUATED
004100*                                     CANDIDATES, SKIPPED ONES
004200*                                     NEVER REACH CC040-WRITE-DETAIL.
004300     03  RM-DTL-RUN-DATE           PIC 9(8)       VALUE ZERO.
004400*                                     DDMMYYYY - DATE THE BACKTEST
004500*                                     WAS RUN, CARRIED NOT USED.
004600     03  RM-DTL-RUN-R  REDEFINES RM-DTL-RUN-DATE.
004700         05  RM-DTL-RUN-DD         PIC 99.
004800         05  RM-DTL-RUN-MM         PIC 99.
004900         05  RM-DTL-RUN-CCYY       PIC 9(4).
005000     03  RM-DTL-RESERVED           PIC X          OCCURS 4 TIMES.
005100*                                     EXPANSION BYTES.
005200     03  FILLER                    PIC X(12).
