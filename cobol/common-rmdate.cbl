000100*                                                              RMDT01
000200****************************************************************
000300*                                                              *
000400*                DATE SERIAL AND WEEKDAY HELPER                *
000500*                                                              *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================================
001000*
001100 PROGRAM-ID.             RMDATE.
001200*
001300 AUTHOR.                 V B COEN.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - ROOM FORECASTING.
001600*
001700 DATE-WRITTEN.           04/11/1986.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.               COPYRIGHT (C) 1986-2026 AND LATER,
002200*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002300*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
002400*                        THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            CALLED HELPER FOR THE ROOMFC SUITE.
002700*                        GIVEN A DDMMYYYY CALENDAR DATE RETURNS
002800*                        A JULIAN DAY SERIAL NUMBER (FOR DAYS-
002900*                        OUT SUBTRACTION), A MONDAY=0 WEEKDAY
003000*                        INDEX (FOR DAY-TYPE CLASSIFICATION), THE
003010*                        DAY COUNT BETWEEN TWO DATES, OR A DATE
003020*                        LESS N DAYS (FOR RECONSTRUCTING AN
003030*                        AS-OF DATE FROM A DAYS-OUT VALUE),
003100*                        SELECTED BY RM-DTP-FUNCTION ON ENTRY.
003200*                        NO INTRINSIC FUNCTIONS ARE USED - THE
003300*                        SERIAL IS BUILT FROM THE STANDARD
003400*                        FLIEGEL & VAN FLANDERN INTEGER-DIVISION
003500*                        JULIAN DAY NUMBER FORMULA SO THE ROUTINE
003600*                        RUNS ON ANY 74-LEVEL COMPILER.
003700*
003800*    CALLED MODULES.     NONE.
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.         NONE - LINKAGE ONLY, SEE WSRMDATP.
004300*
004400*    ERROR MESSAGES USED.
004500*                        RM-DTP-RETURN-CODE 90 - INVALID DATE.
004600*
004700*---------------------------------------------------------------
004800* CHANGE-LOG
004900*---------------------------------------------------------------
005000* 04/11/86 VBC  REQ-0140  CREATED - LIFTED FROM MAPS04'S CALL
005100*                         SHAPE BUT REWORKED AS A SERIAL/WEEKDAY
005200*                         HELPER FOR THE NEW ROOM-FORECASTING
005300*                         SUITE, NOT A DD/MM/CCYY <-> BINARY
005400*                         CONVERTER.
005500* 19/03/87 VBC  REQ-0166  ADDED THE WEEKDAY FUNCTION - RMBTEST
005600*                         NEEDS TO SPLIT WEEKDAY/WEEKEND STAYS.
005700* 02/09/88 DPT  REQ-0231  FIXED BB015 - CENTURY YEARS WERE BEING
005800*                         TREATED AS ALWAYS LEAP, MISSING THE
005900*                         /100 EXCEPTION.
006000* 14/01/91 VBC  REQ-0304  BB010 NOW REJECTS MM=00 BEFORE THE
006100*                         TABLE LOOKUP - WAS SUBSCRIPTING ZERO.
006200* 27/06/93 RAM  REQ-0388  DIFF FUNCTION ADDED FOR RMAGGR'S
006210*                         BOOKING-DATE VS STAY-DATE SPREAD.
006300* 11/11/96 VBC  REQ-0455  SPEEDED BB020, DROPPED A SPARE COMPUTE.
006400* 18/06/98 SJK  Y2K-0009  YEAR 2000 REVIEW - SERIAL FORMULA IS
006500*                         ALREADY CCYY BASED, NO CENTURY WINDOW
006600*                         IN THIS MODULE.  SIGNED OFF FOR Y2K.
006700* 09/02/99 SJK  Y2K-0031  FULL Y2K REGRESSION RUN, INCLUDING THE
006710*                         28/29 FEB 2000 BOUNDARY - NO CHANGES
006720*                         REQUIRED.
006800* 22/04/02 VBC  REQ-0512  RENAMED WORKING FIELDS TO WS- PREFIX,
006900*                         WAS STILL USING OLD MAPS04 NAMES.
007000* 05/03/07 CJH  REQ-0601  ADDED RM-DTP-RETURN-CODE - CALLERS WERE
007100*                         TESTING WS-LEAP-FLAG DIRECTLY, WRONG.
007200* 30/01/12 VBC  REQ-0688  COPYRIGHT NOTICE UPDATED.
007300* 16/04/24 VBC  REQ-0910  COPYRIGHT NOTICE UPDATED, SUPERSEDES
007400*                         ALL PRIOR NOTICES.
007500* 09/02/26 VBC  REQ-0966  CAPITALISED FOR THE FIXED-FORMAT BUILD,
007600*                         GO TO / PERFORM THRU RESTORED THROUGHOUT.
007650* 11/02/26 VBC  REQ-0971  ADDED THE SUBD FUNCTION AND THE INVERSE
007660*                         JDN-TO-CALENDAR ROUTINE - RMBTEST NEEDS
007670*                         TO TURN A DAYS-OUT BACK INTO AN AS-OF
007680*                         DATE FOR EACH CANDIDATE IT REPLAYS.
007700*
007800*---------------------------------------------------------------
007900* COPYRIGHT NOTICE.
008000*---------------------------------------------------------------
008100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008200* ROOM PRICE FORECASTING SUITE AND ARE COPYRIGHT (C) VINCENT B
008300* COEN, 1986-2026 AND LATER.
008400*
008500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
008800*
008900* DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
009000* WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF MERCHANTABILITY
009100* OR FITNESS FOR A PARTICULAR PURPOSE.
009200*---------------------------------------------------------------
009300*
009400 ENVIRONMENT             DIVISION.
009500*========================================
009600*
009700 CONFIGURATION           SECTION.
009800 COPY "COPYBOOKS-ENVDIV.COB".
009900 SPECIAL-NAMES.
010000     CLASS RM-NUMERIC-DIGIT IS "0" THRU "9".
010100     UPSI-0 ON STATUS IS RM-SW-TEST-DATES.
010200*
010300 DATA                    DIVISION.
010400*========================================
010500*
010600 WORKING-STORAGE         SECTION.
010700*----------------------------------------
010800*
010900 77  WS-PROG-NAME              PIC X(16) VALUE "RMDATE (1.10)".
011000*
011100 01  WS-CALC-FIELDS.
011200     03  WS-CALC-DATE          PIC 9(8).
011300     03  WS-CALC-DATE-R  REDEFINES WS-CALC-DATE.
011400         05  WS-CALC-DD        PIC 99.
011500         05  WS-CALC-MM        PIC 99.
011600         05  WS-CALC-CCYY      PIC 9(4).
011700     03  WS-CALC-CCYY-R  REDEFINES WS-CALC-CCYY.
011800         05  WS-CALC-CC        PIC 99.
011900         05  WS-CALC-YY        PIC 99.
012000     03  WS-MAX-DAY            PIC 9(2)      COMP.
012100*
012200 01  WS-LEAP-FIELDS.
012300     03  WS-LEAP-FLAG          PIC X          VALUE "N".
012400         88  WS-LEAP-YEAR          VALUE "Y".
012500     03  WS-LEAP-QUOT          PIC S9(9)      COMP.
012600     03  WS-LEAP-REM           PIC S9(4)      COMP.
012700*
012800 01  WS-JDN-FIELDS.
012900     03  WS-JDN-A              PIC S9(4)      COMP.
013000     03  WS-JDN-Y              PIC S9(9)      COMP.
013100     03  WS-JDN-M              PIC S9(4)      COMP.
013200     03  WS-JDN-T1             PIC S9(9)      COMP.
013300     03  WS-JDN-T2             PIC S9(9)      COMP.
013400     03  WS-JDN-T3             PIC S9(9)      COMP.
013500     03  WS-JDN-T4             PIC S9(9)      COMP.
013600     03  WS-JDN-RESULT         PIC S9(9)      COMP.
013700     03  WS-JDN-1              PIC S9(9)      COMP.
013800     03  WS-JDN-2              PIC S9(9)      COMP.
013900     03  WS-JDN-QUOT           PIC S9(9)      COMP.
014000     03  WS-JDN-REM            PIC S9(4)      COMP.
014010     03  WS-JDN-L              PIC S9(9)      COMP.
014020     03  WS-JDN-N              PIC S9(9)      COMP.
014030     03  WS-JDN-INV-Y          PIC S9(9)      COMP.
014040     03  WS-JDN-INV-M          PIC S9(9)      COMP.
014050     03  WS-JDN-INV-D          PIC S9(9)      COMP.
014100*
014200 01  WS-DIM-VALUES.
014300*                                  DAYS IN EACH MONTH, NON-LEAP.
014400     03  FILLER                PIC 9(2)       VALUE 31.
014500     03  FILLER                PIC 9(2)       VALUE 28.
014600     03  FILLER                PIC 9(2)       VALUE 31.
014700     03  FILLER                PIC 9(2)       VALUE 30.
014800     03  FILLER                PIC 9(2)       VALUE 31.
014900     03  FILLER                PIC 9(2)       VALUE 30.
015000     03  FILLER                PIC 9(2)       VALUE 31.
015100     03  FILLER                PIC 9(2)       VALUE 31.
015200     03  FILLER                PIC 9(2)       VALUE 30.
015300     03  FILLER                PIC 9(2)       VALUE 31.
015400     03  FILLER                PIC 9(2)       VALUE 30.
015500     03  FILLER                PIC 9(2)       VALUE 31.
015600 01  WS-DIM-TABLE  REDEFINES WS-DIM-VALUES.
015700     03  WS-DIM-ENTRY          PIC 9(2)       OCCURS 12 TIMES.
015800*
015900 LINKAGE                 SECTION.
016000*----------------------------------------
016100*
016200 COPY "COPYBOOKS-WSRMDATP.COB".
016300*
016400 PROCEDURE               DIVISION USING RM-DATE-PARM-BLOCK.
016500*================================================================
016600*
016700 AA000-MAIN-LOGIC.
016800     MOVE ZERO TO RM-DTP-RETURN-CODE.
016900     IF RM-DTP-FN-SERIAL
017000         GO TO AA010-DO-SERIAL.
017100     IF RM-DTP-FN-DIFF
017200         GO TO AA020-DO-DIFF.
017300     IF RM-DTP-FN-WEEKDAY
017400         GO TO AA030-DO-WEEKDAY.
017450     IF RM-DTP-FN-SUBDAY
017460         GO TO AA040-DO-SUBTRACT.
017500     MOVE 90 TO RM-DTP-RETURN-CODE.
017600     GO TO AA000-EXIT.
017700*
017800 AA010-DO-SERIAL.
017900     MOVE RM-DTP-DATE-1 TO WS-CALC-DATE.
018000     PERFORM BB010-VALIDATE-DATE THRU BB010-EXIT.
018100     IF RM-DTP-RETURN-CODE NOT = ZERO
018200         GO TO AA000-EXIT.
018300     PERFORM BB020-COMPUTE-JDN THRU BB020-EXIT.
018400     MOVE WS-JDN-RESULT TO RM-DTP-SERIAL-1.
018500     GO TO AA000-EXIT.
018600*
018700 AA020-DO-DIFF.
018800     MOVE RM-DTP-DATE-1 TO WS-CALC-DATE.
018900     PERFORM BB010-VALIDATE-DATE THRU BB010-EXIT.
019000     IF RM-DTP-RETURN-CODE NOT = ZERO
019100         GO TO AA000-EXIT.
019200     PERFORM BB020-COMPUTE-JDN THRU BB020-EXIT.
019300     MOVE WS-JDN-RESULT TO WS-JDN-1.
019400     MOVE RM-DTP-DATE-2 TO WS-CALC-DATE.
019500     PERFORM BB010-VALIDATE-DATE THRU BB010-EXIT.
019600     IF RM-DTP-RETURN-CODE NOT = ZERO
019700         GO TO AA000-EXIT.
019800     PERFORM BB020-COMPUTE-JDN THRU BB020-EXIT.
019900     MOVE WS-JDN-RESULT TO WS-JDN-2.
020000     SUBTRACT WS-JDN-2 FROM WS-JDN-1 GIVING RM-DTP-DAYS-DIFF.
020100     GO TO AA000-EXIT.
020200*
020300 AA030-DO-WEEKDAY.
020400     MOVE RM-DTP-DATE-1 TO WS-CALC-DATE.
020500     PERFORM BB010-VALIDATE-DATE THRU BB010-EXIT.
020600     IF RM-DTP-RETURN-CODE NOT = ZERO
020700         GO TO AA000-EXIT.
020800     PERFORM BB020-COMPUTE-JDN THRU BB020-EXIT.
020900     DIVIDE WS-JDN-RESULT BY 7 GIVING WS-JDN-QUOT
021000                                REMAINDER WS-JDN-REM.
021100     MOVE WS-JDN-REM TO RM-DTP-WEEKDAY.
021200*                           0=MONDAY ... 6=SUNDAY, PER REQ-0166.
021300     GO TO AA000-EXIT.
021350*
021360 AA040-DO-SUBTRACT.
021370     MOVE RM-DTP-DATE-1 TO WS-CALC-DATE.
021380     PERFORM BB010-VALIDATE-DATE THRU BB010-EXIT.
021390     IF RM-DTP-RETURN-CODE NOT = ZERO
021391         GO TO AA000-EXIT.
021392     PERFORM BB020-COMPUTE-JDN THRU BB020-EXIT.
021393     SUBTRACT RM-DTP-DAYS-DIFF FROM WS-JDN-RESULT GIVING WS-JDN-1.
021394     PERFORM BB025-JDN-TO-DATE THRU BB025-EXIT.
021395     MOVE WS-CALC-DATE TO RM-DTP-DATE-2.
021396*
021400 AA000-EXIT.
021500     EXIT PROGRAM.
021600*
021700*----------------------------------------------------------------
021800* BB010-VALIDATE-DATE - CHECKS WS-CALC-DATE IS A REAL CALENDAR
021900*   DATE, ALLOWING FOR LEAP FEBRUARYS.  SETS RM-DTP-RETURN-CODE
022000*   TO 90 IF NOT.
022100*----------------------------------------------------------------
022200 BB010-VALIDATE-DATE.
022300     IF WS-CALC-MM < 1 OR WS-CALC-MM > 12
022400         MOVE 90 TO RM-DTP-RETURN-CODE
022500         GO TO BB010-EXIT.
022600     PERFORM BB015-SET-LEAP-FLAG THRU BB015-EXIT.
022700     MOVE WS-DIM-ENTRY (WS-CALC-MM) TO WS-MAX-DAY.
022800     IF WS-CALC-MM = 02 AND WS-LEAP-YEAR
022900         ADD 1 TO WS-MAX-DAY.
023000     IF WS-CALC-DD < 1 OR WS-CALC-DD > WS-MAX-DAY
023100         MOVE 90 TO RM-DTP-RETURN-CODE.
023200 BB010-EXIT.
023300     EXIT.
023400*
023500*----------------------------------------------------------------
023600* BB015-SET-LEAP-FLAG - SETS WS-LEAP-FLAG FOR WS-CALC-CCYY,
023700*   DIVISIBLE BY 400 OR (BY 4 AND NOT BY 100).  SEE REQ-0231.
023710*----------------------------------------------------------------
023800 BB015-SET-LEAP-FLAG.
023900     MOVE "N" TO WS-LEAP-FLAG.
024000     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-LEAP-QUOT
024100                                REMAINDER WS-LEAP-REM.
024200     IF WS-LEAP-REM = ZERO
024300         MOVE "Y" TO WS-LEAP-FLAG
024400         GO TO BB015-EXIT.
024500     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-LEAP-QUOT
024600                                REMAINDER WS-LEAP-REM.
024700     IF WS-LEAP-REM = ZERO
024800         GO TO BB015-EXIT.
024900     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-LEAP-QUOT
025000                                REMAINDER WS-LEAP-REM.
025100     IF WS-LEAP-REM = ZERO
025200         MOVE "Y" TO WS-LEAP-FLAG.
025300 BB015-EXIT.
025400     EXIT.
025500*
025600*----------------------------------------------------------------
025700* BB020-COMPUTE-JDN - FLIEGEL & VAN FLANDERN JULIAN DAY NUMBER
025800*   FOR WS-CALC-DATE, LEFT IN WS-JDN-RESULT.  INTEGER DIVISION
025900*   ONLY - NO INTRINSIC FUNCTIONS, SEE PROGRAM REMARKS.
026000*----------------------------------------------------------------
026100 BB020-COMPUTE-JDN.
026200     COMPUTE WS-JDN-A = (14 - WS-CALC-MM) / 12.
026300     COMPUTE WS-JDN-Y = WS-CALC-CCYY + 4800 - WS-JDN-A.
026400     COMPUTE WS-JDN-M = WS-CALC-MM + (12 * WS-JDN-A) - 3.
026500     COMPUTE WS-JDN-T1 = ((153 * WS-JDN-M) + 2) / 5.
026600     COMPUTE WS-JDN-T2 = WS-JDN-Y / 4.
026700     COMPUTE WS-JDN-T3 = WS-JDN-Y / 100.
026800     COMPUTE WS-JDN-T4 = WS-JDN-Y / 400.
026900     COMPUTE WS-JDN-RESULT = WS-CALC-DD + WS-JDN-T1
027000                             + (365 * WS-JDN-Y) + WS-JDN-T2
027100                             - WS-JDN-T3 + WS-JDN-T4 - 32045.
027200 BB020-EXIT.
027300     EXIT.
027310*
027320*----------------------------------------------------------------
027330* BB025-JDN-TO-DATE - INVERSE OF BB020, TURNS THE JULIAN DAY
027340*   NUMBER IN WS-JDN-1 BACK INTO A DDMMYYYY CALENDAR DATE LEFT
027350*   IN WS-CALC-DATE.  SAME FLIEGEL & VAN FLANDERN FAMILY, INTEGER
027360*   DIVISION ONLY.  SEE REQ-0971.
027370*----------------------------------------------------------------
027380 BB025-JDN-TO-DATE.
027390     COMPUTE WS-JDN-L = WS-JDN-1 + 68569.
027400     COMPUTE WS-JDN-N = (4 * WS-JDN-L) / 146097.
027410     COMPUTE WS-JDN-L = WS-JDN-L - (((146097 * WS-JDN-N) + 3) / 4).
027420     COMPUTE WS-JDN-INV-Y = (4000 * (WS-JDN-L + 1)) / 1461001.
027430     COMPUTE WS-JDN-L =
027440         WS-JDN-L - ((1461 * WS-JDN-INV-Y) / 4) + 31.
027450     COMPUTE WS-JDN-INV-M = (80 * WS-JDN-L) / 2447.
027460     COMPUTE WS-JDN-INV-D =
027470         WS-JDN-L - ((2447 * WS-JDN-INV-M) / 80).
027480     COMPUTE WS-JDN-L = WS-JDN-INV-M / 11.
027490     COMPUTE WS-JDN-INV-M =
027500         WS-JDN-INV-M + 2 - (12 * WS-JDN-L).
027510     COMPUTE WS-JDN-INV-Y =
027520         (100 * (WS-JDN-N - 49)) + WS-JDN-INV-Y + WS-JDN-L.
027530     MOVE WS-JDN-INV-D  TO WS-CALC-DD.
027540     MOVE WS-JDN-INV-M  TO WS-CALC-MM.
027550     MOVE WS-JDN-INV-Y  TO WS-CALC-CCYY.
027560 BB025-EXIT.
027570     EXIT.
