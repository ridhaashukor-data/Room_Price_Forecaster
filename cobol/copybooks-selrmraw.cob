000100*                                                              SLRAW
000200*******************************************
000300*  SELECT CLAUSE - RAWBOOK (RAW BOOKING    *
000400*    TRANSACTION INPUT TO RMAGGR)          *
000500*******************************************
000600*
000700* 06/02/26 VBC - CREATED FOR ROOMFC UNIT 3.
000800*
000900     SELECT RAWBOOK-FILE      ASSIGN       RAWBOOK
001000                              ORGANIZATION LINE SEQUENTIAL
001100                              STATUS       RM-RAW-STATUS.
