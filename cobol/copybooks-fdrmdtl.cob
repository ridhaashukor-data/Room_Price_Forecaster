000100*                                                              FDDTL
000200*******************************************
000300*  FD - BTDETL (BACKTEST DETAIL OUTPUT)    *
000400*******************************************
000500*
000600* 06/02/26 VBC - CREATED FOR ROOMFC UNIT 4.
000650* 25/03/26 CJH - REQ-0975 RECORD CONTAINS WAS LEFT AT 80 WHEN
000660*                WSRMDTL WAS WIDENED TO 100 BYTES - CORRECTED.
000700*
000800 FD  BTDETL-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 100 CHARACTERS.
001100 COPY "COPYBOOKS-WSRMDTL.COB".
