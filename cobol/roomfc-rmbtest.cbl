000100*                                                              RMBT01
000200****************************************************************
000300*                                                              *
000400*                OCCUPANCY FORECAST BACKTESTER                 *
000500*                                                              *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================================
001000*
001100 PROGRAM-ID.             RMBTEST.
001200*
001300 AUTHOR.                 V B COEN.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - ROOM FORECASTING.
001600*
001700 DATE-WRITTEN.           05/05/1988.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,
002200*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002300*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
002400*                        THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            REPLAYS EVERY SNAPSHOT ON AGGBOOK
002700*                        THROUGH RMFCAST AND COMPARES ITS
002800*                        PREDICTED FINAL OCCUPANCY TO THE ACTUAL
002900*                        FINAL OCCUPANCY, WRITING A PER-CANDIDATE
003000*                        DETAIL FILE AND AN ACCURACY REPORT
003100*                        (OVERALL, BY DAY TYPE, BY DAYS-OUT).
003200*                        USES REPORT WRITER FOR BTREPT, IN THE
003300*                        SAME HOUSE STYLE AS THE OTHER RUN-END
003400*                        SUMMARY REPORTS.
003500*
003600*    CALLED MODULES.
003700*                        RMDATE.   AS-OF DATE RECONSTRUCTION.
003800*                        RMFCAST.  OCCUPANCY FORECASTER.
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.
004300*                        AGGBOOK.   SNAPSHOT INPUT.
004400*                        PARMCRD.   RUN PARAMETER CARD.
004500*                        BTDETL.    BACKTEST DETAIL OUTPUT.
004600*                        BTREPT.    BACKTEST REPORT (REPORT WRITER).
004700*
004800*    ERROR MESSAGES USED.
004900*                        RM020 - AGGBOOK OPEN FAILED.
005000*                        RM021 - PARMCRD OPEN FAILED.
005100*                        RM022 - BTDETL OPEN FAILED.
005200*                        RM023 - BTREPT OPEN FAILED.
005300*                        RM024 - INVALID DAY TYPE FILTER ON CARD.
005400*                        RM025 - INVERTED STAY DATE RANGE ON CARD.
005500*                        RM026 - INVALID DAYS-OUT RANGE ON CARD.
005510*                        RM027 - INVALID START STAY DATE ON CARD.
005520*                        RM028 - INVALID END STAY DATE ON CARD.
005600*
005700*---------------------------------------------------------------
005800* CHANGE-LOG
005900*---------------------------------------------------------------
006000* 05/05/88 VBC  REQ-0162  CREATED - REPORT LAYOUT MODELLED ON THE
006100*                         SHOP'S USUAL REPORT WRITER CONVENTIONS.
006200* 30/08/91 VBC  REQ-0295  ADDED THE BY-DAYS-OUT BREAKDOWN, ONLY
006300*                         PRINTING HORIZONS THAT ACTUALLY OCCUR
006400*                         IN THE FILTERED CANDIDATE SET.
006500* 12/02/94 RAM  REQ-0366  RMSE NOW USES THE HOUSE NEWTON-RAPHSON
006600*                         SQUARE ROOT PARAGRAPH INSTEAD OF THE
006700*                         BORROWED APPROXIMATION - REQ-0366 FOUND
006800*                         THE OLD ONE OFF BY MORE THAN A POINT ON
006900*                         LARGE SAMPLES.
007000* 20/02/97 VBC  REQ-0451  A FORECASTER REJECTION NOW COUNTS AS A
007100*                         SKIPPED ROW, NOT A SILENT DROP - SEE
007200*                         DATASET STATS TRAILER.
007300* 18/06/98 SJK  Y2K-0009  YEAR 2000 REVIEW - RUN-DATE ACCEPT USES
007400*                         A FOUR DIGIT YEAR, NO CHANGE NEEDED.
007500* 04/11/03 CJH  REQ-0549  DETAIL LIMIT NOW APPLIED AFTER THE
007600*                         ACCUMULATOR UPDATE, NOT BEFORE - COUNTS
007700*                         WERE DROPPING ROWS PAST THE LIMIT.
007800* 16/04/24 VBC  REQ-0910  COPYRIGHT NOTICE UPDATED, SUPERSEDES
007900*                         ALL PRIOR NOTICES.
008000* 12/02/26 VBC  REQ-0972  CAPITALISED FOR THE FIXED-FORMAT BUILD,
008100*                         GO TO / PERFORM THRU RESTORED THROUGHOUT.
008110* 23/03/26 CJH  REQ-0973  BB020 AND CC010 WERE COMPARING DD/MM/CCYY
008120*                         STAY DATES WITH A PLAIN 9(8) NUMERIC
008130*                         TEST, WHICH DOES NOT SORT INTO CALENDAR
008140*                         ORDER - AA015 NOW CONVERTS THE CARD'S
008150*                         START/END STAY DATES TO JULIAN SERIALS
008160*                         ONCE (RM027/RM028 IF EITHER WON'T PARSE),
008170*                         AND BB020 CONVERTS EACH SNAPSHOT'S STAY
008180*                         DATE THE SAME WAY BEFORE ANY OF THE THREE
008190*                         COMPARISONS - INCLUDING THE MIN/MAX
008195*                         TRACKED FOR THE DATASET STATS TRAILER.
008200*
008300*---------------------------------------------------------------
008400* COPYRIGHT NOTICE.
008500*---------------------------------------------------------------
008600* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008700* ROOM PRICE FORECASTING SUITE AND ARE COPYRIGHT (C) VINCENT B
008800* COEN, 1988-2026 AND LATER.
008900*
009000* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
009100* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
009200* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
009300*---------------------------------------------------------------
009400*
009500 ENVIRONMENT             DIVISION.
009600*========================================
009700*
009800 CONFIGURATION           SECTION.
009900 COPY "COPYBOOKS-ENVDIV.COB".
010000 SPECIAL-NAMES.
010100     CLASS RM-NUMERIC-DIGIT IS "0" THRU "9".
010200     UPSI-0 ON STATUS IS RM-SW-TEST-DATA.
010300     C01 IS TOP-OF-FORM.
010400*
010500 INPUT-OUTPUT            SECTION.
010600 FILE-CONTROL.
010700 COPY "COPYBOOKS-SELRMSNAP.COB".
010800 COPY "COPYBOOKS-SELRMPRM.COB".
010900 COPY "COPYBOOKS-SELRMDTL.COB".
011000 COPY "COPYBOOKS-SELRMPRT.COB".
011100*
011200 DATA                    DIVISION.
011300*========================================
011400*
011500 FILE                    SECTION.
011600*----------------------------------------
011700*
011800 COPY "COPYBOOKS-FDRMSNAP.COB".
011900 COPY "COPYBOOKS-FDRMPRM.COB".
012000 COPY "COPYBOOKS-FDRMDTL.COB".
012100*
012200 FD  BTREPT-FILE
012300     REPORTS ARE BTREPT-REPORT.
012400*
012500 WORKING-STORAGE         SECTION.
012600*----------------------------------------
012700*
012800 77  WS-PROG-NAME              PIC X(16) VALUE "RMBTEST (1.07)".
012900*
013000 01  WS-SWITCHES.
013100     03  RM-AGG-EOF-SW         PIC X          VALUE "N".
013200         88  RM-AGG-EOF            VALUE "Y".
013300     03  RM-VALID-SW           PIC X          VALUE "N".
013400         88  RM-RECORD-VALID       VALUE "Y".
013500     03  RM-FILTER-SW          PIC X          VALUE "N".
013600         88  RM-PASSES-FILTER      VALUE "Y".
013700     03  WS-APE-VALID-SW       PIC X          VALUE "N".
013800         88  WS-APE-VALID          VALUE "Y".
013900     03  FILLER                PIC X(4)       VALUE SPACES.
014000*
014100 01  WS-STATUS-FIELDS.
014200     03  RM-AGG-STATUS         PIC XX         VALUE "00".
014300     03  RM-PRM-STATUS         PIC XX         VALUE "00".
014400     03  RM-DTL-STATUS         PIC XX         VALUE "00".
014500     03  RM-PRT-STATUS         PIC XX         VALUE "00".
014600     03  FILLER                PIC X(4)       VALUE SPACES.
014700*
014800*----------------------------------------------------------------
014900* WS-DAYTYPE-NAME-TABLE - SUBSCRIPT 1 = WEEKDAY, 2 = WEEKEND,
015000*   USED TO BUILD THE GROUP-KEY OF THE BY-DAY-TYPE BREAKDOWN ROWS.
015100*----------------------------------------------------------------
015200 01  WS-DAYTYPE-NAME-VALUES.
015300     03  FILLER                PIC X(10)      VALUE "WEEKDAY   ".
015400     03  FILLER                PIC X(10)      VALUE "WEEKEND   ".
015500 01  WS-DAYTYPE-NAME-TABLE  REDEFINES WS-DAYTYPE-NAME-VALUES.
015600     03  WS-DAYTYPE-NAME       PIC X(10)      OCCURS 2 TIMES.
015700*
015800*----------------------------------------------------------------
015900* WS-OUT-KEY-AREA - BUILDS THE "OUT-NN" GROUP-KEY FOR A BY-DAYS-
016000*   OUT BREAKDOWN ROW.  REDEFINED SO THE WHOLE 10 BYTES CAN BE
016100*   MOVED TO RM-MET-GROUP-KEY IN A SINGLE STATEMENT.
016200*----------------------------------------------------------------
016300 01  WS-OUT-KEY-AREA.
016400     03  WS-OUT-KEY-GROUP.
016500         05  FILLER                PIC X(4)   VALUE "OUT-".
016600         05  WS-OUT-KEY-NUM        PIC 99.
016700         05  FILLER                PIC X(4)   VALUE SPACES.
016800 01  WS-OUT-KEY-R  REDEFINES WS-OUT-KEY-AREA.
016900     03  WS-OUT-KEY-FULL           PIC X(10).
017000*
017100 01  WS-RUN-PARMS.
017200     03  WS-TOTAL-ROOMS        PIC 9(5)       VALUE ZERO.
017300     03  WS-START-DATE         PIC 9(8)       VALUE ZERO.
017400     03  WS-END-DATE           PIC 9(8)       VALUE ZERO.
017410*                                     JULIAN SERIALS OF THE ABOVE,
017420*                                     SET ONCE BY AA015 - SEE REQ-0973.
017430     03  WS-START-SERIAL       PIC S9(9)      COMP  VALUE ZERO.
017440     03  WS-END-SERIAL         PIC S9(9)      COMP  VALUE ZERO.
017500     03  WS-DAYTYPE-FILTER     PIC X(7)       VALUE "ALL    ".
017600         88  WS-FILTER-ALL         VALUE "ALL    ".
017700         88  WS-FILTER-WEEKDAY     VALUE "WEEKDAY".
017800         88  WS-FILTER-WEEKEND     VALUE "WEEKEND".
017900     03  WS-MIN-DAYS-OUT       PIC 9(2)       VALUE ZERO.
018000     03  WS-MAX-DAYS-OUT       PIC 9(2)       VALUE 30.
018100     03  WS-DETAIL-LIMIT       PIC 9(5)       VALUE 500.
018200     03  FILLER                PIC X(6)       VALUE SPACES.
018300*
018400 01  WS-DATASET-STATS.
018500     03  WS-SRC-CTR            PIC 9(6)       COMP.
018600     03  WS-CAND-CTR           PIC 9(6)       COMP.
018700     03  WS-EVAL-CTR           PIC 9(6)       COMP.
018800     03  WS-SKIP-CTR           PIC 9(6)       COMP.
018900     03  WS-DETAIL-CTR         PIC 9(6)       COMP.
019000     03  WS-MIN-STAY-DATE      PIC 9(8)       VALUE ZERO.
019100     03  WS-MAX-STAY-DATE      PIC 9(8)       VALUE ZERO.
019110*                                     JULIAN SERIALS OF THE ABOVE,
019120*                                     MAINTAINED ALONGSIDE BY CC010.
019130     03  WS-MIN-SERIAL         PIC S9(9)      COMP  VALUE ZERO.
019140     03  WS-MAX-SERIAL         PIC S9(9)      COMP  VALUE ZERO.
019150*                                     CURRENT RECORD'S STAY-DATE
019160*                                     SERIAL, SET BY BB020, REUSED
019170*                                     BY CC010 - SEE REQ-0973.
019180     03  WS-SNAP-STAY-SERIAL   PIC S9(9)      COMP  VALUE ZERO.
019200     03  FILLER                PIC X(6)       VALUE SPACES.
019300*
019310*----------------------------------------------------------------
019320* WS-MINMAX-DATE-AREA - AA045'S UPSI-0 TRACE BREAKS WS-MIN-STAY-
019330*   DATE/WS-MAX-STAY-DATE INTO DD/MM/CCYY, ONE AT A TIME, FOR A
019340*   READABLE DISPLAY LINE.  SEE REQ-0973.
019350*----------------------------------------------------------------
019360 01  WS-MINMAX-DATE-AREA.
019370     03  WS-MMA-DDMMYYYY       PIC 9(8)       VALUE ZERO.
019380 01  WS-MINMAX-DATE-R  REDEFINES WS-MINMAX-DATE-AREA.
019390     03  WS-MMA-DD             PIC 99.
019400     03  WS-MMA-MM             PIC 99.
019410     03  WS-MMA-CCYY           PIC 9(4).
019420*
019430 01  WS-ERROR-FIELDS.
019500     03  WS-PREDICTED          PIC 9(3)V9(4)  VALUE ZERO.
019600     03  WS-ACTUAL             PIC 9(3)V9(4)  VALUE ZERO.
019700     03  WS-ERROR              PIC S9(3)V9(4) COMP-3.
019800     03  WS-ABS-ERROR          PIC 9(3)V9(4)  VALUE ZERO.
019900     03  WS-SQUARED-ERROR      PIC 9(6)V9(4)  VALUE ZERO.
020000     03  WS-APE                PIC 9(4)V9(4)  VALUE ZERO.
020100     03  WS-DT-SUBSCR          PIC 9          COMP.
020200     03  WS-DO-SUBSCR          PIC 99         COMP.
020300     03  FILLER                PIC X(6)       VALUE SPACES.
020400*
020500*----------------------------------------------------------------
020600* WS-SQRT-FIELDS - HOUSE NEWTON-RAPHSON SQUARE ROOT, NO INTRINSIC
020700*   FUNCTIONS.  X(N+1) = (X(N) + S/X(N)) / 2, 25 ITERATIONS IS
020800*   AMPLE FOR THE MAGNITUDES A PERCENTAGE-SQUARED-ERROR MEAN CAN
020900*   REACH.  SEE REQ-0366.
021000*----------------------------------------------------------------
021100 01  WS-SQRT-FIELDS.
021200     03  WS-SQRT-INPUT         PIC S9(9)V9(4) COMP-3.
021300     03  WS-SQRT-X             PIC S9(7)V9(4) COMP-3.
021400     03  WS-SQRT-X-NEW         PIC S9(7)V9(4) COMP-3.
021500     03  WS-SQRT-ITER          PIC 9(2)       COMP.
021600     03  FILLER                PIC X(4)       VALUE SPACES.
021700*
021800 01  WS-HEADING-FIELDS.
021900     03  WS-RUN-DATE           PIC 9(8)       VALUE ZERO.
022000*                                     CCYYMMDD FROM ACCEPT FROM DATE.
022100     03  WS-SECTION-TITLE      PIC X(20)      VALUE SPACES.
022200     03  FILLER                PIC X(6)       VALUE SPACES.
022300*
022400 COPY "COPYBOOKS-WSRMMET.COB".
022500 COPY "COPYBOOKS-WSRMCALL.COB".
022600*
022700 01  WS-RMDATE-BLOCK.
022800     COPY "COPYBOOKS-WSRMDATP.COB" REPLACING
022900          LEADING ==RM-DATE-PARM-BLOCK== BY ==WS-RMDATE-BLOCK==.
023000*
023100*================================================================
023200* REPORT SECTION - BTREPT, THE BACKTEST ACCURACY REPORT.
023300*   LAID OUT 132 COLUMNS LANDSCAPE, THE SAME SHAPE AS EVERY
023400*   OTHER RUN-END SUMMARY REPORT IN THE ROOMFC SUITE.
023500*================================================================
023600 REPORT                 SECTION.
023700*----------------------------------------
023800*
023900 RD  BTREPT-REPORT
024000     CONTROL      IS FINAL
024100     PAGE LIMIT   60
024200     HEADING      1
024300     FIRST DETAIL 6
024400     LAST  DETAIL 56.
024500*
024600 01  RM-RPT-PAGE-HEAD  TYPE PAGE HEADING.
024700     03  LINE 1.
024800         05  COL   1     PIC X(38)
024900                         VALUE "APPLEWOOD COMPUTERS - ROOM FORECASTING".
025000         05  COL  110    PIC X(5)    VALUE "PAGE ".
025100         05  COL  115    PIC ZZ9     SOURCE PAGE-COUNTER.
025200     03  LINE 2.
025300         05  COL   1     PIC X(38)
025400                         VALUE "OCCUPANCY FORECAST BACKTEST - BTREPT".
025500         05  COL  100    PIC X(10)   VALUE "RUN DATE =".
025600         05  COL  111    PIC 9999/99/99  SOURCE WS-RUN-DATE.
025700     03  LINE 4.
025800         05  COL   1     PIC X(17)   VALUE "FILTER PARAMETERS".
025900         05  COL  20     PIC X(11)   VALUE "DAY TYPE = ".
026000         05  COL  31     PIC X(7)    SOURCE WS-DAYTYPE-FILTER.
026100         05  COL  40     PIC X(11)   VALUE "DAYS OUT = ".
026200         05  COL  51     PIC Z9      SOURCE WS-MIN-DAYS-OUT.
026300         05  COL  54     PIC X(4)    VALUE " TO ".
026400         05  COL  58     PIC Z9      SOURCE WS-MAX-DAYS-OUT.
026500         05  COL  62     PIC X(13)   VALUE "  TOTAL ROOMS".
026600         05  COL  76     PIC ZZZZ9   SOURCE WS-TOTAL-ROOMS.
026700*
026800 01  RM-RPT-SECT-HEAD  TYPE IS DETAIL.
026900     03  LINE PLUS 2.
027000         05  COL   1     PIC X(20)   SOURCE WS-SECTION-TITLE.
027100     03  LINE PLUS 1.
027200         05  COL   1     PIC X(10)   VALUE "GROUP".
027300         05  COL  13     PIC X(6)    VALUE "COUNT".
027400         05  COL  21     PIC X(8)    VALUE "MAE".
027500         05  COL  32     PIC X(8)    VALUE "RMSE".
027600         05  COL  43     PIC X(9)    VALUE "MAPE".
027700         05  COL  55     PIC X(9)    VALUE "BIAS".
027800         05  COL  68     PIC X(4)    VALUE "W3".
027900         05  COL  79     PIC X(4)    VALUE "W5".
028000         05  COL  90     PIC X(5)    VALUE "W10".
028100*
028200 01  RM-RPT-METRICS-LINE  TYPE IS DETAIL.
028300     03  LINE PLUS 1.
028400         05  COL   1     PIC X(10)     SOURCE RM-MET-GROUP-KEY.
028500         05  COL  13     PIC ZZZZZ9    SOURCE RM-MET-COUNT.
028600         05  COL  21     PIC ZZ9.9999  SOURCE RM-MET-MAE.
028700         05  COL  32     PIC ZZ9.9999  SOURCE RM-MET-RMSE.
028800         05  COL  43     PIC ZZZ9.9999 SOURCE RM-MET-MAPE.
028900         05  COL  55     PIC -ZZ9.9999 SOURCE RM-MET-BIAS.
029000         05  COL  68     PIC ZZ9.9999  SOURCE RM-MET-WITHIN-3.
029100         05  COL  79     PIC ZZ9.9999  SOURCE RM-MET-WITHIN-5.
029200         05  COL  90     PIC ZZ9.9999  SOURCE RM-MET-WITHIN-10.
029300*
029400 01  TYPE CONTROL FOOTING FINAL.
029500     03  LINE PLUS 2.
029600         05  COL   1     PIC X(18)   VALUE "DATASET STATISTICS".
029700     03  LINE PLUS 2.
029800         05  COL   1     PIC X(14)   VALUE "SOURCE ROWS  =".
029900         05  COL  16     PIC ZZZZZ9  SOURCE WS-SRC-CTR.
030000         05  COL  30     PIC X(15)   VALUE "CANDIDATE ROWS=".
030100         05  COL  46     PIC ZZZZZ9  SOURCE WS-CAND-CTR.
030200     03  LINE PLUS 1.
030300         05  COL   1     PIC X(14)   VALUE "EVALUATE ROWS=".
030400         05  COL  16     PIC ZZZZZ9  SOURCE WS-EVAL-CTR.
030500         05  COL  30     PIC X(15)   VALUE "SKIPPED ROWS  =".
030600         05  COL  46     PIC ZZZZZ9  SOURCE WS-SKIP-CTR.
030700     03  LINE PLUS 1.
030800         05  COL   1     PIC X(14)   VALUE "MIN STAY DATE=".
030900         05  COL  16     PIC 99999999 SOURCE WS-MIN-STAY-DATE.
031000         05  COL  30     PIC X(15)   VALUE "MAX STAY DATE =".
031100         05  COL  46     PIC 99999999 SOURCE WS-MAX-STAY-DATE.
031200*
031300 LINKAGE                 SECTION.
031400*----------------------------------------
031500*
031600 PROCEDURE               DIVISION.
031700*================================================================
031800*
031900 AA000-MAIN-LOGIC.
032000     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
032100     PERFORM AA015-LOAD-PARAMETERS THRU AA015-EXIT.
032200     PERFORM BB000-INIT-ACCUM-TABLE THRU BB000-EXIT.
032300     PERFORM AA020-READ-AGGBOOK THRU AA020-EXIT.
032400     PERFORM AA030-PROCESS-SNAPSHOT THRU AA030-EXIT
032500         UNTIL RM-AGG-EOF.
032600     CLOSE AGGBOOK-FILE.
032700     CLOSE BTDETL-FILE.
032800     PERFORM AA040-PRINT-REPORT THRU AA040-EXIT.
032810     IF RM-SW-TEST-DATA
032820         PERFORM AA045-TRACE-STATS THRU AA045-EXIT.
032900     DISPLAY "RMBTEST - CANDIDATES EVALUATED " WS-EVAL-CTR
033000         " SKIPPED " WS-SKIP-CTR.
033100     STOP RUN.
033200*
033300 AA010-OPEN-FILES.
033400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
033500     OPEN INPUT AGGBOOK-FILE.
033600     IF RM-AGG-STATUS NOT = "00"
033700         DISPLAY "RM020 AGGBOOK OPEN FAILED, STATUS " RM-AGG-STATUS
033800         STOP RUN.
033900     OPEN INPUT PARMCRD-FILE.
034000     IF RM-PRM-STATUS NOT = "00"
034100         DISPLAY "RM021 PARMCRD OPEN FAILED, STATUS " RM-PRM-STATUS
034200         STOP RUN.
034300     OPEN OUTPUT BTDETL-FILE.
034400     IF RM-DTL-STATUS NOT = "00"
034500         DISPLAY "RM022 BTDETL OPEN FAILED, STATUS " RM-DTL-STATUS
034600         STOP RUN.
034700     OPEN OUTPUT BTREPT-FILE.
034800     IF RM-PRT-STATUS NOT = "00"
034900         DISPLAY "RM023 BTREPT OPEN FAILED, STATUS " RM-PRT-STATUS
035000         STOP RUN.
035100 AA010-EXIT.
035200     EXIT.
035300*
035400*----------------------------------------------------------------
035500* AA015-LOAD-PARAMETERS - READS THE ONE PARMCRD CARD AND APPLIES
035600*   THE RUN-PARAMETER DEFAULTS AND VALIDATION OF REQ-0451'S
035700*   PREDECESSOR SPEC (TOTAL ROOMS 100, DAYS-OUT 0-30, DETAIL
035800*   LIMIT 500 WHEN NOT SUPPLIED ON THE CARD).  THE START/END STAY
035810*   DATES ARE ALSO TURNED INTO JULIAN SERIALS HERE, ONCE, SO
035820*   BB020 CAN COMPARE EACH SNAPSHOT'S STAY DATE IN TRUE CALENDAR
035830*   ORDER WITHOUT REPEATING THE CONVERSION FOR A CARD VALUE THAT
035840*   NEVER CHANGES DURING THE RUN - SEE REQ-0973.
035900*----------------------------------------------------------------
036000 AA015-LOAD-PARAMETERS.
036100     READ PARMCRD-FILE.
036200     CLOSE PARMCRD-FILE.
036300     MOVE RM-PRM-TOTAL-ROOMS     TO WS-TOTAL-ROOMS.
036400     MOVE RM-PRM-START-STAY-DATE TO WS-START-DATE.
036500     MOVE RM-PRM-END-STAY-DATE   TO WS-END-DATE.
036600     MOVE RM-PRM-DAYTYPE-FILTER  TO WS-DAYTYPE-FILTER.
036700     MOVE RM-PRM-MIN-DAYS-OUT    TO WS-MIN-DAYS-OUT.
036800     MOVE RM-PRM-MAX-DAYS-OUT    TO WS-MAX-DAYS-OUT.
036900     MOVE RM-PRM-DETAIL-LIMIT    TO WS-DETAIL-LIMIT.
037000     IF WS-TOTAL-ROOMS = ZERO
037100         MOVE 100 TO WS-TOTAL-ROOMS.
037200     IF WS-DAYTYPE-FILTER = SPACES
037300         MOVE "ALL    " TO WS-DAYTYPE-FILTER.
037350     IF NOT WS-FILTER-ALL AND NOT WS-FILTER-WEEKDAY
037400             AND NOT WS-FILTER-WEEKEND
037500         DISPLAY "RM024 INVALID DAY TYPE FILTER ON CARD"
037600         STOP RUN.
037610     IF WS-START-DATE NOT = ZERO
037620         MOVE "SRNO" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK
037630         MOVE WS-START-DATE TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK
037640         CALL "RMDATE" USING WS-RMDATE-BLOCK
037650         IF RM-DTP-RETURN-CODE OF WS-RMDATE-BLOCK NOT = ZERO
037660             DISPLAY "RM027 INVALID START STAY DATE ON CARD"
037670             STOP RUN
037680         ELSE
037690             MOVE RM-DTP-SERIAL-1 OF WS-RMDATE-BLOCK
037691                 TO WS-START-SERIAL.
037700     IF WS-END-DATE NOT = ZERO
037710         MOVE "SRNO" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK
037720         MOVE WS-END-DATE TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK
037730         CALL "RMDATE" USING WS-RMDATE-BLOCK
037740         IF RM-DTP-RETURN-CODE OF WS-RMDATE-BLOCK NOT = ZERO
037750             DISPLAY "RM028 INVALID END STAY DATE ON CARD"
037760             STOP RUN
037770         ELSE
037780             MOVE RM-DTP-SERIAL-1 OF WS-RMDATE-BLOCK
037781                 TO WS-END-SERIAL.
037800     IF WS-START-DATE NOT = ZERO AND WS-END-DATE NOT = ZERO
037810             AND WS-START-SERIAL > WS-END-SERIAL
037900         DISPLAY "RM025 INVERTED STAY DATE RANGE ON CARD"
038000         STOP RUN.
038100     IF WS-MAX-DAYS-OUT = ZERO
038200         MOVE 30 TO WS-MAX-DAYS-OUT.
038300     IF WS-MIN-DAYS-OUT > WS-MAX-DAYS-OUT OR WS-MAX-DAYS-OUT > 30
038400         DISPLAY "RM026 INVALID DAYS-OUT RANGE ON CARD"
038500         STOP RUN.
038600     IF WS-DETAIL-LIMIT = ZERO
038700         MOVE 500 TO WS-DETAIL-LIMIT.
038800 AA015-EXIT.
038900     EXIT.
039000*
039100*----------------------------------------------------------------
039200* BB000-INIT-ACCUM-TABLE - ZEROES RM-ACC-OVERALL AND EVERY CELL
039300*   OF RM-ACC-DAYTYPE AND RM-ACC-DAYSOUT.
039400*----------------------------------------------------------------
039500 BB000-INIT-ACCUM-TABLE.
039600     MOVE ZERO TO RM-ACC-OA-COUNT     RM-ACC-OA-SUM-ERR
039700                  RM-ACC-OA-SUM-ABS   RM-ACC-OA-SUM-SQ
039800                  RM-ACC-OA-SUM-APE   RM-ACC-OA-APE-COUNT
039900                  RM-ACC-OA-WITHIN-3  RM-ACC-OA-WITHIN-5
040000                  RM-ACC-OA-WITHIN-10.
040100     SET RM-ACC-DT-NDX TO 1.
040200 BB000-DT-LOOP.
040300     IF RM-ACC-DT-NDX > 2
040400         GO TO BB000-DO-LOOP-INIT.
040500     MOVE ZERO TO RM-ACC-DT-COUNT (RM-ACC-DT-NDX)
040600                  RM-ACC-DT-SUM-ERR (RM-ACC-DT-NDX)
040700                  RM-ACC-DT-SUM-ABS (RM-ACC-DT-NDX)
040800                  RM-ACC-DT-SUM-SQ (RM-ACC-DT-NDX)
040900                  RM-ACC-DT-SUM-APE (RM-ACC-DT-NDX)
041000                  RM-ACC-DT-APE-COUNT (RM-ACC-DT-NDX)
041100                  RM-ACC-DT-WITHIN-3 (RM-ACC-DT-NDX)
041200                  RM-ACC-DT-WITHIN-5 (RM-ACC-DT-NDX)
041300                  RM-ACC-DT-WITHIN-10 (RM-ACC-DT-NDX).
041400     SET RM-ACC-DT-NDX UP BY 1.
041500     GO TO BB000-DT-LOOP.
041600 BB000-DO-LOOP-INIT.
041700     SET RM-ACC-DO-NDX TO 1.
041800 BB000-DO-LOOP.
041900     IF RM-ACC-DO-NDX > 31
042000         GO TO BB000-EXIT.
042100     MOVE ZERO TO RM-ACC-DO-COUNT (RM-ACC-DO-NDX)
042200                  RM-ACC-DO-SUM-ERR (RM-ACC-DO-NDX)
042300                  RM-ACC-DO-SUM-ABS (RM-ACC-DO-NDX)
042400                  RM-ACC-DO-SUM-SQ (RM-ACC-DO-NDX)
042500                  RM-ACC-DO-SUM-APE (RM-ACC-DO-NDX)
042600                  RM-ACC-DO-APE-COUNT (RM-ACC-DO-NDX)
042700                  RM-ACC-DO-WITHIN-3 (RM-ACC-DO-NDX)
042800                  RM-ACC-DO-WITHIN-5 (RM-ACC-DO-NDX)
042900                  RM-ACC-DO-WITHIN-10 (RM-ACC-DO-NDX).
043000     SET RM-ACC-DO-NDX UP BY 1.
043100     GO TO BB000-DO-LOOP.
043200 BB000-EXIT.
043300     EXIT.
043400*
043500 AA020-READ-AGGBOOK.
043600     READ AGGBOOK-FILE
043700         AT END
043800             MOVE "Y" TO RM-AGG-EOF-SW
043900             GO TO AA020-EXIT.
044000     ADD 1 TO WS-SRC-CTR.
044100 AA020-EXIT.
044200     EXIT.
044300*
044400 AA030-PROCESS-SNAPSHOT.
044500     PERFORM BB010-LOAD-VALIDATE THRU BB010-EXIT.
044600     IF RM-RECORD-VALID
044700         PERFORM BB020-APPLY-FILTERS THRU BB020-EXIT
044800         IF RM-PASSES-FILTER
044900             ADD 1 TO WS-CAND-CTR
045000             PERFORM CC010-TRACK-MINMAX-DATE THRU CC010-EXIT
045100             PERFORM BB030-EVALUATE-CANDIDATE THRU BB030-EXIT.
045200     PERFORM AA020-READ-AGGBOOK THRU AA020-EXIT.
045300 AA030-EXIT.
045400     EXIT.
045500*
045600*----------------------------------------------------------------
045700* BB010-LOAD-VALIDATE - DROPS SNAPSHOTS WITH A DAYS-OUT OUTSIDE
045800*   THE 0-30 WINDOW, PER THE UNIT 4 LOAD STEP.
045900*----------------------------------------------------------------
046000 BB010-LOAD-VALIDATE.
046100     MOVE "N" TO RM-VALID-SW.
046200     IF RM-SNAP-DAYS-OUT > 30
046300         GO TO BB010-EXIT.
046400     MOVE "Y" TO RM-VALID-SW.
046500 BB010-EXIT.
046600     EXIT.
046700*
046800*----------------------------------------------------------------
046900* BB020-APPLY-FILTERS - STAY DATE RANGE, DAY TYPE FILTER AND
047000*   DAYS-OUT RANGE FROM THE PARMCRD CARD.  THE STAY DATE IS TAKEN
047010*   THROUGH RMDATE'S SRNO FUNCTION FIRST AND THE RANGE COMPARED
047020*   ON THE RESULTING JULIAN SERIALS - A PLAIN 9(8) DD/MM/CCYY
047030*   COMPARE DOES NOT SORT INTO CALENDAR ORDER (REQ-0973).  THE
047040*   SERIAL IS LEFT IN WS-SNAP-STAY-SERIAL FOR CC010 TO REUSE.
047100*----------------------------------------------------------------
047200 BB020-APPLY-FILTERS.
047300     MOVE "N" TO RM-FILTER-SW.
047310     MOVE "SRNO" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK.
047320     MOVE RM-SNAP-STAY-DATE TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK.
047330     CALL "RMDATE" USING WS-RMDATE-BLOCK.
047340     IF RM-DTP-RETURN-CODE OF WS-RMDATE-BLOCK NOT = ZERO
047350         GO TO BB020-EXIT.
047360     MOVE RM-DTP-SERIAL-1 OF WS-RMDATE-BLOCK TO WS-SNAP-STAY-SERIAL.
047400     IF WS-START-DATE NOT = ZERO
047500             AND WS-SNAP-STAY-SERIAL < WS-START-SERIAL
047600         GO TO BB020-EXIT.
047700     IF WS-END-DATE NOT = ZERO
047800             AND WS-SNAP-STAY-SERIAL > WS-END-SERIAL
047900         GO TO BB020-EXIT.
048000     IF NOT WS-FILTER-ALL
048100             AND RM-SNAP-DAY-TYPE NOT = WS-DAYTYPE-FILTER
048200         GO TO BB020-EXIT.
048300     IF RM-SNAP-DAYS-OUT < WS-MIN-DAYS-OUT
048400             OR RM-SNAP-DAYS-OUT > WS-MAX-DAYS-OUT
048500         GO TO BB020-EXIT.
048600     MOVE "Y" TO RM-FILTER-SW.
048700 BB020-EXIT.
048800     EXIT.
048900*
049000*----------------------------------------------------------------
049100* CC010-TRACK-MINMAX-DATE - MAINTAINS THE LOW/HIGH STAY DATE OF
049200*   THE CANDIDATE SET FOR THE DATASET STATS TRAILER, COMPARED ON
049210*   THE JULIAN SERIAL BB020 LEFT IN WS-SNAP-STAY-SERIAL SO THE
049220*   MIN/MAX COME OUT IN TRUE CALENDAR ORDER (REQ-0973).
049300*----------------------------------------------------------------
049400 CC010-TRACK-MINMAX-DATE.
049500     IF WS-CAND-CTR = 1
049600         MOVE RM-SNAP-STAY-DATE   TO WS-MIN-STAY-DATE
049700         MOVE RM-SNAP-STAY-DATE   TO WS-MAX-STAY-DATE
049710         MOVE WS-SNAP-STAY-SERIAL TO WS-MIN-SERIAL
049720         MOVE WS-SNAP-STAY-SERIAL TO WS-MAX-SERIAL
049800         GO TO CC010-EXIT.
049900     IF WS-SNAP-STAY-SERIAL < WS-MIN-SERIAL
049910         MOVE RM-SNAP-STAY-DATE   TO WS-MIN-STAY-DATE
049920         MOVE WS-SNAP-STAY-SERIAL TO WS-MIN-SERIAL.
050100     IF WS-SNAP-STAY-SERIAL > WS-MAX-SERIAL
050110         MOVE RM-SNAP-STAY-DATE   TO WS-MAX-STAY-DATE
050120         MOVE WS-SNAP-STAY-SERIAL TO WS-MAX-SERIAL.
050300 CC010-EXIT.
050400     EXIT.
050500*
050600*----------------------------------------------------------------
050700* BB030-EVALUATE-CANDIDATE - CALLS RMDATE TO RECONSTRUCT THE
051000*   AS-OF DATE, THEN RMFCAST (EVENT LEVEL NONE, PER SPEC) TO
051100*   FORECAST FINAL OCCUPANCY.  A FORECASTER REJECTION IS COUNTED
051200*   AS SKIPPED, NOT EVALUATED - SEE REQ-0451.
051300*----------------------------------------------------------------
051400 BB030-EVALUATE-CANDIDATE.
051500     MOVE "SUBD"             TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK.
051600     MOVE RM-SNAP-STAY-DATE  TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK.
051700     MOVE RM-SNAP-DAYS-OUT   TO RM-DTP-DAYS-DIFF OF WS-RMDATE-BLOCK.
051800     CALL "RMDATE" USING WS-RMDATE-BLOCK.
051900     MOVE RM-SNAP-STAY-DATE  TO RM-CALL-STAY-DATE.
052000     MOVE RM-DTP-DATE-2 OF WS-RMDATE-BLOCK TO RM-CALL-TODAY-DATE.
052100     MOVE RM-SNAP-CURRENT-OCC TO RM-CALL-CURRENT-OCC.
052200     MOVE WS-TOTAL-ROOMS      TO RM-CALL-TOTAL-ROOMS.
052300     MOVE "NONE  "            TO RM-CALL-EVENT-LEVEL.
052400     CALL "RMFCAST" USING RM-CALL-BLOCK.
052500     IF RM-CALL-RETURN-CODE NOT = ZERO
052600         ADD 1 TO WS-SKIP-CTR
052700         GO TO BB030-EXIT.
052800     ADD 1 TO WS-EVAL-CTR.
052900     PERFORM CC020-COMPUTE-ERROR-METRICS THRU CC020-EXIT.
053000     PERFORM CC030-ACCUMULATE-METRICS THRU CC030-EXIT.
053100     IF WS-DETAIL-CTR < WS-DETAIL-LIMIT
053200         PERFORM CC040-WRITE-DETAIL THRU CC040-EXIT.
053300 BB030-EXIT.
053400     EXIT.
053500*
053600*----------------------------------------------------------------
053700* CC020-COMPUTE-ERROR-METRICS - ERROR, ABS ERROR, SQUARED ERROR
053800*   AND APE (BLANK WHEN ACTUAL FINAL OCCUPANCY IS ZERO).
053900*----------------------------------------------------------------
054000 CC020-COMPUTE-ERROR-METRICS.
054100     MOVE RM-CALL-FORECAST-OCC  TO WS-PREDICTED.
054200     MOVE RM-SNAP-FINAL-OCC     TO WS-ACTUAL.
054300     COMPUTE WS-ERROR ROUNDED = WS-PREDICTED - WS-ACTUAL.
054400     IF WS-ERROR < ZERO
054500         COMPUTE WS-ABS-ERROR ROUNDED = ZERO - WS-ERROR
054600     ELSE
054700         MOVE WS-ERROR TO WS-ABS-ERROR.
054800     COMPUTE WS-SQUARED-ERROR ROUNDED = WS-ERROR * WS-ERROR.
054900     IF WS-ACTUAL > ZERO
055000         COMPUTE WS-APE ROUNDED =
055100             (WS-ABS-ERROR / WS-ACTUAL) * 100
055200         MOVE "Y" TO WS-APE-VALID-SW
055300     ELSE
055400         MOVE ZERO TO WS-APE
055500         MOVE "N" TO WS-APE-VALID-SW.
055600 CC020-EXIT.
055700     EXIT.
055800*
055900*----------------------------------------------------------------
056000* CC030-ACCUMULATE-METRICS - ADDS THIS CANDIDATE'S ERROR INTO
056100*   THE OVERALL, DAY-TYPE AND DAYS-OUT ACCUMULATOR CELLS.
056200*----------------------------------------------------------------
056300 CC030-ACCUMULATE-METRICS.
056400     ADD 1 TO RM-ACC-OA-COUNT.
056500     ADD WS-ERROR        TO RM-ACC-OA-SUM-ERR.
056600     ADD WS-ABS-ERROR    TO RM-ACC-OA-SUM-ABS.
056700     ADD WS-SQUARED-ERROR TO RM-ACC-OA-SUM-SQ.
056800     IF WS-APE-VALID
056900         ADD WS-APE       TO RM-ACC-OA-SUM-APE
057000         ADD 1            TO RM-ACC-OA-APE-COUNT.
057100     IF WS-ABS-ERROR NOT > 3
057200         ADD 1 TO RM-ACC-OA-WITHIN-3.
057300     IF WS-ABS-ERROR NOT > 5
057400         ADD 1 TO RM-ACC-OA-WITHIN-5.
057500     IF WS-ABS-ERROR NOT > 10
057600         ADD 1 TO RM-ACC-OA-WITHIN-10.
057700     IF RM-SNAP-DAY-TYPE = "WEEKDAY"
057800         MOVE 1 TO WS-DT-SUBSCR
057900     ELSE
058000         MOVE 2 TO WS-DT-SUBSCR.
058100     ADD 1 TO RM-ACC-DT-COUNT (WS-DT-SUBSCR).
058200     ADD WS-ERROR         TO RM-ACC-DT-SUM-ERR (WS-DT-SUBSCR).
058300     ADD WS-ABS-ERROR     TO RM-ACC-DT-SUM-ABS (WS-DT-SUBSCR).
058400     ADD WS-SQUARED-ERROR TO RM-ACC-DT-SUM-SQ (WS-DT-SUBSCR).
058500     IF WS-APE-VALID
058600         ADD WS-APE       TO RM-ACC-DT-SUM-APE (WS-DT-SUBSCR)
058700         ADD 1            TO RM-ACC-DT-APE-COUNT (WS-DT-SUBSCR).
058800     IF WS-ABS-ERROR NOT > 3
058900         ADD 1 TO RM-ACC-DT-WITHIN-3 (WS-DT-SUBSCR).
059000     IF WS-ABS-ERROR NOT > 5
059100         ADD 1 TO RM-ACC-DT-WITHIN-5 (WS-DT-SUBSCR).
059200     IF WS-ABS-ERROR NOT > 10
059300         ADD 1 TO RM-ACC-DT-WITHIN-10 (WS-DT-SUBSCR).
059400     ADD 1 RM-SNAP-DAYS-OUT GIVING WS-DO-SUBSCR.
059500     ADD 1 TO RM-ACC-DO-COUNT (WS-DO-SUBSCR).
059600     ADD WS-ERROR         TO RM-ACC-DO-SUM-ERR (WS-DO-SUBSCR).
059700     ADD WS-ABS-ERROR     TO RM-ACC-DO-SUM-ABS (WS-DO-SUBSCR).
059800     ADD WS-SQUARED-ERROR TO RM-ACC-DO-SUM-SQ (WS-DO-SUBSCR).
059900     IF WS-APE-VALID
060000         ADD WS-APE       TO RM-ACC-DO-SUM-APE (WS-DO-SUBSCR)
060100         ADD 1            TO RM-ACC-DO-APE-COUNT (WS-DO-SUBSCR).
060200     IF WS-ABS-ERROR NOT > 3
060300         ADD 1 TO RM-ACC-DO-WITHIN-3 (WS-DO-SUBSCR).
060400     IF WS-ABS-ERROR NOT > 5
060500         ADD 1 TO RM-ACC-DO-WITHIN-5 (WS-DO-SUBSCR).
060600     IF WS-ABS-ERROR NOT > 10
060700         ADD 1 TO RM-ACC-DO-WITHIN-10 (WS-DO-SUBSCR).
060800 CC030-EXIT.
060900     EXIT.
061000*
061100*----------------------------------------------------------------
061200* CC040-WRITE-DETAIL - BUILDS AND WRITES ONE RM-DETAIL-RECORD,
061300*   UP TO WS-DETAIL-LIMIT ROWS PER RUN.
061400*----------------------------------------------------------------
061500 CC040-WRITE-DETAIL.
061600     MOVE RM-SNAP-STAY-DATE      TO RM-DTL-STAY-DATE.
061700     MOVE RM-SNAP-DAY-TYPE       TO RM-DTL-DAY-TYPE.
061800     MOVE RM-SNAP-DAYS-OUT       TO RM-DTL-DAYS-OUT.
061900     MOVE RM-SNAP-CURRENT-OCC    TO RM-DTL-CURRENT-OCC.
062000     MOVE WS-ACTUAL              TO RM-DTL-ACTUAL-FINAL.
062100     MOVE WS-PREDICTED           TO RM-DTL-PREDICTED-FINAL.
062200     MOVE WS-ERROR               TO RM-DTL-ERROR.
062300     MOVE WS-ABS-ERROR           TO RM-DTL-ABS-ERROR.
062400     MOVE WS-SQUARED-ERROR       TO RM-DTL-SQUARED-ERROR.
062500     IF WS-APE-VALID
062600         MOVE WS-APE             TO RM-DTL-APE-PCT
062700     ELSE
062800         MOVE SPACES             TO RM-DTL-APE-PCT.
062900     WRITE RM-DETAIL-RECORD.
063000     ADD 1 TO WS-DETAIL-CTR.
063100 CC040-EXIT.
063200     EXIT.
063300*
063400*----------------------------------------------------------------
063500* AA040-PRINT-REPORT - DRIVES REPORT WRITER THROUGH THE SUMMARY,
063600*   BY-DAY-TYPE AND BY-DAYS-OUT SECTIONS.  THE DATASET STATS
063700*   TRAILER FIRES AUTOMATICALLY AT TERMINATE (CONTROL IS FINAL).
063800*----------------------------------------------------------------
063900 AA040-PRINT-REPORT.
064000     INITIATE BTREPT-REPORT.
064100     MOVE "SUMMARY"           TO WS-SECTION-TITLE.
064200     GENERATE RM-RPT-SECT-HEAD.
064300     PERFORM DD010-BUILD-OVERALL-ROW THRU DD010-EXIT.
064400     GENERATE RM-RPT-METRICS-LINE.
064500     MOVE "BY DAY TYPE"       TO WS-SECTION-TITLE.
064600     GENERATE RM-RPT-SECT-HEAD.
064700     SET RM-ACC-DT-NDX TO 1.
064800 AA040-DT-LOOP.
064900     IF RM-ACC-DT-NDX > 2
065000         GO TO AA040-DO-LOOP-INIT.
065100     PERFORM DD020-BUILD-DAYTYPE-ROW THRU DD020-EXIT.
065200     GENERATE RM-RPT-METRICS-LINE.
065300     SET RM-ACC-DT-NDX UP BY 1.
065400     GO TO AA040-DT-LOOP.
065500 AA040-DO-LOOP-INIT.
065600     MOVE "BY DAYS OUT"       TO WS-SECTION-TITLE.
065700     GENERATE RM-RPT-SECT-HEAD.
065800     SET RM-ACC-DO-NDX TO 1.
065900 AA040-DO-LOOP.
066000     IF RM-ACC-DO-NDX > 31
066100         GO TO AA040-EXIT-TERM.
066200     IF RM-ACC-DO-COUNT (RM-ACC-DO-NDX) = ZERO
066300         GO TO AA040-DO-NEXT.
066400     PERFORM DD030-BUILD-DAYSOUT-ROW THRU DD030-EXIT.
066500     GENERATE RM-RPT-METRICS-LINE.
066600 AA040-DO-NEXT.
066700     SET RM-ACC-DO-NDX UP BY 1.
066800     GO TO AA040-DO-LOOP.
066900 AA040-EXIT-TERM.
067000     TERMINATE BTREPT-REPORT.
067100     CLOSE BTREPT-FILE.
067200 AA040-EXIT.
067300     EXIT.
067400*
067410*----------------------------------------------------------------
067420* AA045-TRACE-STATS - UPSI-0 DEBUG AID, REQ-0973 - DISPLAYS THE
067430*   DATASET STATS MIN/MAX STAY DATE IN READABLE DD/MM/CCYY FORM
067440*   ON A TEST RUN, ALONGSIDE THE SERIALS THEY WERE COMPARED ON,
067450*   SO A DATE-RANGE PROBLEM CAN BE SPOTTED WITHOUT A DUMP.
067460*----------------------------------------------------------------
067470 AA045-TRACE-STATS.
067480     MOVE WS-MIN-STAY-DATE TO WS-MMA-DDMMYYYY.
067490     DISPLAY "RMBTEST TRACE MIN STAY " WS-MMA-DD "/" WS-MMA-MM "/"
067500         WS-MMA-CCYY " SERIAL " WS-MIN-SERIAL.
067510     MOVE WS-MAX-STAY-DATE TO WS-MMA-DDMMYYYY.
067520     DISPLAY "RMBTEST TRACE MAX STAY " WS-MMA-DD "/" WS-MMA-MM "/"
067530         WS-MMA-CCYY " SERIAL " WS-MAX-SERIAL.
067540 AA045-EXIT.
067550     EXIT.
067600*
067610*----------------------------------------------------------------
067620* DD010-BUILD-OVERALL-ROW - BUILDS RM-METRICS-ROW FROM
067630*   RM-ACC-OVERALL.  ZERO CANDIDATES LEAVES A BLANK/ZERO ROW,
067640*   PER THE EMPTY-REPORT RULE.
067900*----------------------------------------------------------------
068000 DD010-BUILD-OVERALL-ROW.
068100     MOVE "ALL       "     TO RM-MET-GROUP-KEY.
068200     MOVE RM-ACC-OA-COUNT  TO RM-MET-COUNT.
068300     IF RM-ACC-OA-COUNT = ZERO
068400         MOVE ZERO   TO RM-MET-MAE  RM-MET-RMSE  RM-MET-BIAS
068500                        RM-MET-WITHIN-3 RM-MET-WITHIN-5
068600                        RM-MET-WITHIN-10
068700         MOVE SPACES TO RM-MET-MAPE
068800         GO TO DD010-EXIT.
068900     COMPUTE RM-MET-MAE ROUNDED =
069000         RM-ACC-OA-SUM-ABS / RM-ACC-OA-COUNT.
069100     COMPUTE WS-SQRT-INPUT = RM-ACC-OA-SUM-SQ / RM-ACC-OA-COUNT.
069200     PERFORM EE010-COMPUTE-SQRT THRU EE010-EXIT.
069300     MOVE WS-SQRT-X TO RM-MET-RMSE.
069400     COMPUTE RM-MET-BIAS ROUNDED =
069500         RM-ACC-OA-SUM-ERR / RM-ACC-OA-COUNT.
069600     IF RM-ACC-OA-APE-COUNT = ZERO
069700         MOVE SPACES TO RM-MET-MAPE
069800     ELSE
069900         COMPUTE RM-MET-MAPE ROUNDED =
070000             RM-ACC-OA-SUM-APE / RM-ACC-OA-APE-COUNT.
070100     COMPUTE RM-MET-WITHIN-3 ROUNDED =
070200         (RM-ACC-OA-WITHIN-3 * 100) / RM-ACC-OA-COUNT.
070300     COMPUTE RM-MET-WITHIN-5 ROUNDED =
070400         (RM-ACC-OA-WITHIN-5 * 100) / RM-ACC-OA-COUNT.
070500     COMPUTE RM-MET-WITHIN-10 ROUNDED =
070600         (RM-ACC-OA-WITHIN-10 * 100) / RM-ACC-OA-COUNT.
070700 DD010-EXIT.
070800     EXIT.
070900*
071000*----------------------------------------------------------------
071100* DD020-BUILD-DAYTYPE-ROW - AS DD010 BUT FOR CELL RM-ACC-DT-NDX
071200*   OF RM-ACC-DAYTYPE, GROUP KEY FROM WS-DAYTYPE-NAME.
071300*----------------------------------------------------------------
071400 DD020-BUILD-DAYTYPE-ROW.
071500     MOVE WS-DAYTYPE-NAME (RM-ACC-DT-NDX) TO RM-MET-GROUP-KEY.
071600     MOVE RM-ACC-DT-COUNT (RM-ACC-DT-NDX) TO RM-MET-COUNT.
071700     IF RM-ACC-DT-COUNT (RM-ACC-DT-NDX) = ZERO
071800         MOVE ZERO   TO RM-MET-MAE  RM-MET-RMSE  RM-MET-BIAS
071900                        RM-MET-WITHIN-3 RM-MET-WITHIN-5
072000                        RM-MET-WITHIN-10
072100         MOVE SPACES TO RM-MET-MAPE
072200         GO TO DD020-EXIT.
072300     COMPUTE RM-MET-MAE ROUNDED =
072400         RM-ACC-DT-SUM-ABS (RM-ACC-DT-NDX)
072500             / RM-ACC-DT-COUNT (RM-ACC-DT-NDX).
072600     COMPUTE WS-SQRT-INPUT =
072700         RM-ACC-DT-SUM-SQ (RM-ACC-DT-NDX)
072800             / RM-ACC-DT-COUNT (RM-ACC-DT-NDX).
072900     PERFORM EE010-COMPUTE-SQRT THRU EE010-EXIT.
073000     MOVE WS-SQRT-X TO RM-MET-RMSE.
073100     COMPUTE RM-MET-BIAS ROUNDED =
073200         RM-ACC-DT-SUM-ERR (RM-ACC-DT-NDX)
073300             / RM-ACC-DT-COUNT (RM-ACC-DT-NDX).
073400     IF RM-ACC-DT-APE-COUNT (RM-ACC-DT-NDX) = ZERO
073500         MOVE SPACES TO RM-MET-MAPE
073600     ELSE
073700         COMPUTE RM-MET-MAPE ROUNDED =
073800             RM-ACC-DT-SUM-APE (RM-ACC-DT-NDX)
073900                 / RM-ACC-DT-APE-COUNT (RM-ACC-DT-NDX).
074000     COMPUTE RM-MET-WITHIN-3 ROUNDED =
074100         (RM-ACC-DT-WITHIN-3 (RM-ACC-DT-NDX) * 100)
074200             / RM-ACC-DT-COUNT (RM-ACC-DT-NDX).
074300     COMPUTE RM-MET-WITHIN-5 ROUNDED =
074400         (RM-ACC-DT-WITHIN-5 (RM-ACC-DT-NDX) * 100)
074500             / RM-ACC-DT-COUNT (RM-ACC-DT-NDX).
074600     COMPUTE RM-MET-WITHIN-10 ROUNDED =
074700         (RM-ACC-DT-WITHIN-10 (RM-ACC-DT-NDX) * 100)
074800             / RM-ACC-DT-COUNT (RM-ACC-DT-NDX).
074900 DD020-EXIT.
075000     EXIT.
075100*
075200*----------------------------------------------------------------
075300* DD030-BUILD-DAYSOUT-ROW - AS DD010 BUT FOR CELL RM-ACC-DO-NDX
075400*   OF RM-ACC-DAYSOUT, GROUP KEY "OUT-NN".
075500*----------------------------------------------------------------
075600 DD030-BUILD-DAYSOUT-ROW.
075700     COMPUTE WS-OUT-KEY-NUM = RM-ACC-DO-NDX - 1.
075900*                           NDX IS 1-31, DAYS-OUT VALUE IS NDX-1.
076000     MOVE WS-OUT-KEY-FULL TO RM-MET-GROUP-KEY.
076100     MOVE RM-ACC-DO-COUNT (RM-ACC-DO-NDX) TO RM-MET-COUNT.
076200     COMPUTE RM-MET-MAE ROUNDED =
076300         RM-ACC-DO-SUM-ABS (RM-ACC-DO-NDX)
076400             / RM-ACC-DO-COUNT (RM-ACC-DO-NDX).
076500     COMPUTE WS-SQRT-INPUT =
076600         RM-ACC-DO-SUM-SQ (RM-ACC-DO-NDX)
076700             / RM-ACC-DO-COUNT (RM-ACC-DO-NDX).
076800     PERFORM EE010-COMPUTE-SQRT THRU EE010-EXIT.
076900     MOVE WS-SQRT-X TO RM-MET-RMSE.
077000     COMPUTE RM-MET-BIAS ROUNDED =
077100         RM-ACC-DO-SUM-ERR (RM-ACC-DO-NDX)
077200             / RM-ACC-DO-COUNT (RM-ACC-DO-NDX).
077300     IF RM-ACC-DO-APE-COUNT (RM-ACC-DO-NDX) = ZERO
077400         MOVE SPACES TO RM-MET-MAPE
077500     ELSE
077600         COMPUTE RM-MET-MAPE ROUNDED =
077700             RM-ACC-DO-SUM-APE (RM-ACC-DO-NDX)
077800                 / RM-ACC-DO-APE-COUNT (RM-ACC-DO-NDX).
077900     COMPUTE RM-MET-WITHIN-3 ROUNDED =
078000         (RM-ACC-DO-WITHIN-3 (RM-ACC-DO-NDX) * 100)
078100             / RM-ACC-DO-COUNT (RM-ACC-DO-NDX).
078200     COMPUTE RM-MET-WITHIN-5 ROUNDED =
078300         (RM-ACC-DO-WITHIN-5 (RM-ACC-DO-NDX) * 100)
078400             / RM-ACC-DO-COUNT (RM-ACC-DO-NDX).
078500     COMPUTE RM-MET-WITHIN-10 ROUNDED =
078600         (RM-ACC-DO-WITHIN-10 (RM-ACC-DO-NDX) * 100)
078700             / RM-ACC-DO-COUNT (RM-ACC-DO-NDX).
078800 DD030-EXIT.
078900     EXIT.
079000*
079100*----------------------------------------------------------------
079200* EE010-COMPUTE-SQRT - NEWTON-RAPHSON SQUARE ROOT OF
079300*   WS-SQRT-INPUT, LEFT IN WS-SQRT-X.  SEE REQ-0366.
079400*----------------------------------------------------------------
079500 EE010-COMPUTE-SQRT.
079600     IF WS-SQRT-INPUT = ZERO
079700         MOVE ZERO TO WS-SQRT-X
079800         GO TO EE010-EXIT.
079900     MOVE WS-SQRT-INPUT TO WS-SQRT-X.
080000     MOVE ZERO TO WS-SQRT-ITER.
080100 EE010-LOOP.
080200     IF WS-SQRT-ITER > 25
080300         GO TO EE010-EXIT.
080400     COMPUTE WS-SQRT-X-NEW ROUNDED =
080500         (WS-SQRT-X + (WS-SQRT-INPUT / WS-SQRT-X)) / 2.
080600     MOVE WS-SQRT-X-NEW TO WS-SQRT-X.
080700     ADD 1 TO WS-SQRT-ITER.
080800     GO TO EE010-LOOP.
080900 EE010-EXIT.
081000     EXIT.
