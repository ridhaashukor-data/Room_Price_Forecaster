000100*                                                              WSMET
000200*******************************************
000300*                                          *
000400*  ACCURACY METRICS ROW - BUILT BY RMBTEST *
000500*    ONE ROW PER SUMMARY LINE OF BTREPT    *
000600*    (OVERALL, PER DAY TYPE, PER DAYS-OUT) *
000700*    THIS AREA IS PRINTED, NOT A FILE.     *
000800*******************************************
000900*
001000* 05/02/26 VBC - CREATED FOR ROOMFC UNIT 4.
001100*
001200 01  RM-METRICS-ROW.
001300     03  RM-MET-GROUP-KEY          PIC X(10).
001400*                                     E.G. "OVERALL", "WEEKDAY",
001500*                                     "WEEKEND", OR "OUT-NN".
001600     03  RM-MET-COUNT              PIC 9(6).
001700     03  RM-MET-MAE                PIC 9(3)V9(4).
001800*                                     MEAN ABSOLUTE ERROR.
001900     03  RM-MET-RMSE               PIC 9(3)V9(4).
002000*                                     ROOT MEAN SQUARED ERROR.
002100     03  RM-MET-MAPE               PIC 9(4)V9(4).
002200*                                     MEAN ABSOLUTE PCT ERROR, BLANK IF UNDEFINED.
002300     03  RM-MET-BIAS               PIC S9(3)V9(4)
002400                                   SIGN IS LEADING SEPARATE CHARACTER.
002500*                                     MEAN SIGNED ERROR, PREDICTED MINUS ACTUAL.
002600     03  RM-MET-WITHIN-3           PIC 9(3)V9(4).
002700     03  RM-MET-WITHIN-5           PIC 9(3)V9(4).
002800     03  RM-MET-WITHIN-10          PIC 9(3)V9(4).
002900*                                     PERCENT OF CANDIDATES WITHIN N POINTS.
003000     03  FILLER                    PIC X(6).
003100*
003200*******************************************
003300*                                          *
003400*  ACCUMULATOR TABLE - WORKING-STORAGE ONLY *
003500*    HOLDS THE RUNNING SUMS RMBTEST NEEDS   *
003600*    TO BUILD THE RM-METRICS-ROW ABOVE.     *
003700*    SUBSCRIPT 1 = WEEKDAY, 2 = WEEKEND.    *
003800*    RM-ACC-OUT SUBSCRIPT IS DAYS-OUT + 1.  *
003900*******************************************
004000*
004100 01  RM-ACCUM-TABLE.
004200     03  RM-ACC-OVERALL.
004300         05  RM-ACC-OA-COUNT       PIC S9(9)  COMP.
004400         05  RM-ACC-OA-SUM-ERR     PIC S9(9)V9(4) COMP-3.
004500         05  RM-ACC-OA-SUM-ABS     PIC S9(9)V9(4) COMP-3.
004600         05  RM-ACC-OA-SUM-SQ      PIC S9(11)V9(4) COMP-3.
004700         05  RM-ACC-OA-SUM-APE     PIC S9(9)V9(4) COMP-3.
004800         05  RM-ACC-OA-APE-COUNT   PIC S9(9)  COMP.
004900         05  RM-ACC-OA-WITHIN-3    PIC S9(9)  COMP.
005000         05  RM-ACC-OA-WITHIN-5    PIC S9(9)  COMP.
005100         05  RM-ACC-OA-WITHIN-10   PIC S9(9)  COMP.
005200     03  RM-ACC-DAYTYPE OCCURS 2 TIMES
005300                       INDEXED BY RM-ACC-DT-NDX.
005400         05  RM-ACC-DT-COUNT       PIC S9(9)  COMP.
005500         05  RM-ACC-DT-SUM-ERR     PIC S9(9)V9(4) COMP-3.
005600         05  RM-ACC-DT-SUM-ABS     PIC S9(9)V9(4) COMP-3.
005700         05  RM-ACC-DT-SUM-SQ      PIC S9(11)V9(4) COMP-3.
005800         05  RM-ACC-DT-SUM-APE     PIC S9(9)V9(4) COMP-3.
005900         05  RM-ACC-DT-APE-COUNT   PIC S9(9)  COMP.
006000         05  RM-ACC-DT-WITHIN-3    PIC S9(9)  COMP.
006100         05  RM-ACC-DT-WITHIN-5    PIC S9(9)  COMP.
006200         05  RM-ACC-DT-WITHIN-10   PIC S9(9)  COMP.
006300     03  RM-ACC-DAYSOUT OCCURS 31 TIMES
006400                       INDEXED BY RM-ACC-DO-NDX.
006500         05  RM-ACC-DO-COUNT       PIC S9(9)  COMP.
006600         05  RM-ACC-DO-SUM-ERR     PIC S9(9)V9(4) COMP-3.
006700         05  RM-ACC-DO-SUM-ABS     PIC S9(9)V9(4) COMP-3.
006800         05  RM-ACC-DO-SUM-SQ      PIC S9(11)V9(4) COMP-3.
006900         05  RM-ACC-DO-SUM-APE     PIC S9(9)V9(4) COMP-3.
007000         05  RM-ACC-DO-APE-COUNT   PIC S9(9)  COMP.
007100         05  RM-ACC-DO-WITHIN-3    PIC S9(9)  COMP.
007200         05  RM-ACC-DO-WITHIN-5    PIC S9(9)  COMP.
007300         05  RM-ACC-DO-WITHIN-10   PIC S9(9)  COMP.
