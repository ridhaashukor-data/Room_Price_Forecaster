000100*                                                              SLRTO
000200*******************************************
000300*  SELECT CLAUSE - RATIOS (COMPLETION      *
000400*    RATIO TABLE, OUTPUT OF RMRATIO,       *
000500*    INPUT OF RMFCAST)                     *
000600*******************************************
000700*
000800* 06/02/26 VBC - CREATED FOR ROOMFC UNITS 1 & 2.
000900*
001000     SELECT RATIOS-FILE       ASSIGN       RATIOS
001100                              ORGANIZATION LINE SEQUENTIAL
001200                              STATUS       RM-RTO-STATUS.
