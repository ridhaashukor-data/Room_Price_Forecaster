000100*                                                              RMAG01
000200****************************************************************
000300*                                                              *
000400*                RAW BOOKING AGGREGATOR                        *
000500*                                                              *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================================
001000*
001100 PROGRAM-ID.             RMAGGR.
001200*
001300 AUTHOR.                 V B COEN.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - ROOM FORECASTING.
001600*
001700 DATE-WRITTEN.           19/04/1988.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.               COPYRIGHT (C) 1988-2026 AND LATER,
002200*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002300*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
002400*                        THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            READS THE RAW BOOKING TRANSACTION FILE
002700*                        (RAWBOOK) AND, FOR EACH STAY DATE,
002800*                        BUILDS THE BOOKING-CURVE SNAPSHOTS
002900*                        (SNAPOUT) THAT RMRATIO AND RMBTEST
003000*                        CONSUME.  A STAY DATE'S TRANSACTIONS
003100*                        ARE HELD IN AN IN-MEMORY TABLE KEYED BY
003200*                        DAYS-OUT RATHER THAN BY SORTING THE
003300*                        INPUT - THE BATCH SEES AT MOST A
003400*                        HANDFUL OF TRANSACTIONS PER STAY DATE.
003500*
003600*    CALLED MODULES.
003700*                        RMDATE.  DAYS-OUT AND WEEKDAY LOOKUP.
003800*
003900*    FUNCTIONS USED.     NONE.
004000*
004100*    FILES USED.
004200*                        RAWBOOK.   RAW BOOKING TRANSACTION INPUT.
004300*                        PARMCRD.   RUN PARAMETER CARD.
004400*                        SNAPOUT.   SNAPSHOT OUTPUT.
004500*
004600*    ERROR MESSAGES USED.
004700*                        RM011 - RAWBOOK OPEN FAILED.
004800*                        RM012 - PARMCRD OPEN FAILED.
004900*                        RM013 - SNAPOUT OPEN FAILED.
005000*                        RM014 - TOTAL ROOMS NOT GREATER THAN ZERO.
005100*                        RM015 - NO USABLE SNAPSHOT ROWS PRODUCED.
005200*
005300*---------------------------------------------------------------
005400* CHANGE-LOG
005500*---------------------------------------------------------------
005600* 19/04/88 VBC  REQ-0161  CREATED - GROUPING LOGIC MODELLED ON
005700*                         BUILD-CBASIC'S READ/TRANSFORM/WRITE
005800*                         SHAPE, TABLE KEYED BY STAY DATE ADDED
005900*                         SO THE INPUT NEEDS NO PRE-SORT.
006000* 22/11/90 VBC  REQ-0289  BOOKING-DATE LATER THAN STAY-DATE NOW
006100*                         DROPS THE TRANSACTION INSTEAD OF
006200*                         PRODUCING A NEGATIVE DAYS-OUT.
006300* 07/06/93 RAM  REQ-0361  ROOMS-BOOKED OF ZERO NOW DEFAULTS TO 1
006400*                         RATHER THAN BEING TREATED AS INVALID.
006500* 15/01/97 VBC  REQ-0448  OUT-OF-RANGE CURRENT/FINAL OCCUPANCY
006600*                         SNAPSHOTS ARE NOW DROPPED, NOT CAPPED,
006700*                         PER THE BOOKING-CURVE SPEC.
006800* 18/06/98 SJK  Y2K-0009  YEAR 2000 REVIEW - DATES PASSED THROUGH
006900*                         UNCHANGED TO RMDATE, NO CHANGE HERE.
007000* 03/09/01 VBC  REQ-0498  ADDED RM015 - A RUN THAT PRODUCES ZERO
007100*                         SNAPSHOT ROWS NOW ABORTS RATHER THAN
007200*                         WRITING AN EMPTY SNAPOUT SILENTLY.
007300* 16/04/24 VBC  REQ-0910  COPYRIGHT NOTICE UPDATED, SUPERSEDES
007400*                         ALL PRIOR NOTICES.
007500* 12/02/26 VBC  REQ-0966  CAPITALISED FOR THE FIXED-FORMAT BUILD,
007600*                         GO TO / PERFORM THRU RESTORED THROUGHOUT.
007610* 23/03/26 CJH  REQ-0973  BB010 WAS COMPARING BOOKING/STAY DATES
007620*                         WITH A PLAIN 9(8) NUMERIC TEST, WHICH
007630*                         DOES NOT SORT DD/MM/CCYY INTO CALENDAR
007640*                         ORDER - NOW GOES THROUGH RMDATE'S SRNO
007650*                         FUNCTION FOR BOTH DATES.  BB020 ALSO
007660*                         WASN'T CHECKING RMDATE'S RETURN CODE
007670*                         AFTER THE DIFF CALL, SO A REJECTED DATE
007680*                         COULD PICK UP A STALE DAYS-DIFF FROM THE
007690*                         PREVIOUS RECORD - NOW CHECKED AND THE
007695*                         RECORD IS DROPPED BEFORE ANY ACCUMULATOR
007696*                         IS TOUCHED.
007700*
007800*---------------------------------------------------------------
007900* COPYRIGHT NOTICE.
008000*---------------------------------------------------------------
008100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008200* ROOM PRICE FORECASTING SUITE AND ARE COPYRIGHT (C) VINCENT B
008300* COEN, 1988-2026 AND LATER.
008400*
008500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
008800*---------------------------------------------------------------
008900*
009000 ENVIRONMENT             DIVISION.
009100*========================================
009200*
009300 CONFIGURATION           SECTION.
009400 COPY "COPYBOOKS-ENVDIV.COB".
009500 SPECIAL-NAMES.
009600     CLASS RM-NUMERIC-DIGIT IS "0" THRU "9".
009700     UPSI-0 ON STATUS IS RM-SW-TEST-DATA.
009800*
009900 INPUT-OUTPUT            SECTION.
010000 FILE-CONTROL.
010100 COPY "COPYBOOKS-SELRMRAW.COB".
010200 COPY "COPYBOOKS-SELRMPRM.COB".
010300 COPY "COPYBOOKS-SELRMSNP2.COB".
010400*
010500 DATA                    DIVISION.
010600*========================================
010700*
010800 FILE                    SECTION.
010900*----------------------------------------
011000*
011100 COPY "COPYBOOKS-FDRMRAW.COB".
011200 COPY "COPYBOOKS-FDRMPRM.COB".
011300 COPY "COPYBOOKS-FDRMSNP2.COB".
011400*
011500 WORKING-STORAGE         SECTION.
011600*----------------------------------------
011700*
011800 77  WS-PROG-NAME              PIC X(16) VALUE "RMAGGR (1.06)".
011900*
012000 01  WS-SWITCHES.
012100     03  RM-RAW-EOF-SW         PIC X          VALUE "N".
012200         88  RM-RAW-EOF            VALUE "Y".
012300     03  RM-VALID-SW           PIC X          VALUE "N".
012400         88  RM-RECORD-VALID       VALUE "Y".
012500*
012600 01  WS-STATUS-FIELDS.
012700     03  RM-RAW-STATUS         PIC XX         VALUE "00".
012800     03  RM-PRM-STATUS         PIC XX         VALUE "00".
012900     03  RM-SNO-STATUS         PIC XX         VALUE "00".
013000*
013100 01  WS-DAYTYPE-NAME-VALUES.
013200     03  FILLER                PIC X(7)       VALUE "WEEKDAY".
013300     03  FILLER                PIC X(7)       VALUE "WEEKEND".
013400 01  WS-DAYTYPE-NAME-TABLE  REDEFINES WS-DAYTYPE-NAME-VALUES.
013500     03  WS-DAYTYPE-NAME       PIC X(7)       OCCURS 2 TIMES.
013600*
013700*  IN-MEMORY GROUPING TABLE - ONE ENTRY PER STAY DATE SEEN,
013800*  BUCKETED BY DAYS-OUT SO THE INPUT NEEDS NO PRE-SORT.  A
013900*  BUCKET-COUNT > ZERO MEANS AT LEAST ONE TRANSACTION FELL ON
014000*  THAT DAYS-OUT, I.E. A SNAPSHOT ROW IS DUE FOR IT.  BUCKET 31
014100*  IS THE OVERFLOW FOR BOOKINGS MORE THAN 30 DAYS OUT - THEY
014200*  COUNT TOWARD THE CUMULATIVE TOTAL BUT NEVER GET THEIR OWN ROW.
014300*
014350 01  WS-STAY-DATE-AREA.
014360     03  WS-SDA-DDMMYYYY       PIC 9(8)       VALUE ZERO.
014370 01  WS-STAY-DATE-R  REDEFINES WS-STAY-DATE-AREA.
014380     03  WS-SDA-DD             PIC 99.
014390     03  WS-SDA-MM             PIC 99.
014395     03  WS-SDA-CCYY           PIC 9(4).
014396*
014397*  BROKEN OUT THE SAME WAY FOR THE BOOKING DATE SO AA025 CAN
014398*  TRACE A RAW RECORD IN READABLE DD/MM/CCYY FORM WHEN UPSI-0
014399*  (RM-SW-TEST-DATA) IS SET ON THE RUN JCL - SEE REQ-0973.
014400 01  WS-BOOKING-DATE-AREA.
014401     03  WS-BDA-DDMMYYYY       PIC 9(8)       VALUE ZERO.
014402 01  WS-BOOKING-DATE-R  REDEFINES WS-BOOKING-DATE-AREA.
014403     03  WS-BDA-DD             PIC 99.
014404     03  WS-BDA-MM             PIC 99.
014405     03  WS-BDA-CCYY           PIC 9(4).
014410 01  WS-STAY-TABLE.
014500     03  WS-STAY-ENTRY  OCCURS 1 TO 2000 TIMES
014600                        DEPENDING ON WS-STAY-COUNT
014700                        INDEXED BY WS-STAY-NDX.
014800         05  WS-STAY-DATE          PIC 9(8).
014900         05  WS-STAY-TOTAL-ROOMS   PIC S9(9)      COMP.
015000         05  WS-STAY-BUCKET  OCCURS 32 TIMES INDEXED BY WS-BK-NDX.
015100             07  WS-BUCKET-ROOMS   PIC S9(9)      COMP.
015200             07  WS-BUCKET-COUNT   PIC S9(5)      COMP.
015300*
015400 01  WS-WORK-FIELDS.
015500     03  WS-STAY-COUNT         PIC S9(5)      COMP  VALUE ZERO.
015600     03  WS-DAYS-OUT           PIC S9(5)      COMP.
015700     03  WS-BUCKET-SUBSCR      PIC S9(5)      COMP.
015800     03  WS-CUM-ROOMS          PIC S9(9)      COMP.
015900     03  WS-DT-SUBSCR          PIC 9          COMP.
016000     03  WS-SNAP-CTR           PIC 9(6)       COMP  VALUE ZERO.
016100     03  WS-TOTAL-ROOMS        PIC 9(5)       VALUE ZERO.
016200     03  WS-CURRENT-PCT        PIC 9(5)V9(4)  VALUE ZERO.
016300     03  WS-FINAL-PCT          PIC 9(5)V9(4)  VALUE ZERO.
016400     03  WS-FOUND-SW           PIC X          VALUE "N".
016500         88  WS-STAY-FOUND         VALUE "Y".
016510     03  WS-STAY-SERIAL        PIC S9(9)      COMP.
016520     03  WS-BOOKING-SERIAL     PIC S9(9)      COMP.
016530     03  WS-DTP-DATE-IN        PIC 9(8).
016540     03  WS-DTP-SERIAL-OUT     PIC S9(9)      COMP.
016550     03  WS-DTP-BAD-SW         PIC X          VALUE "N".
016560         88  WS-DTP-BAD-DATE       VALUE "Y".
016600*
016700 01  WS-RMDATE-BLOCK.
016800     COPY "COPYBOOKS-WSRMDATP.COB" REPLACING
016900          LEADING ==RM-DATE-PARM-BLOCK== BY ==WS-RMDATE-BLOCK==.
017000*
017100 LINKAGE                 SECTION.
017200*----------------------------------------
017300*
017400 PROCEDURE               DIVISION.
017500*================================================================
017600*
017700 AA000-MAIN-LOGIC.
017800     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
017900     PERFORM AA020-READ-RAWBOOK THRU AA020-EXIT.
018000     PERFORM AA030-PROCESS-RECORD THRU AA030-EXIT
018100         UNTIL RM-RAW-EOF.
018200     CLOSE RAWBOOK-FILE.
018300     PERFORM AA040-EMIT-STAY-DATES THRU AA040-EXIT.
018400     CLOSE SNAPOUT-FILE.
018500     IF WS-SNAP-CTR = ZERO
018600         DISPLAY "RM015 NO USABLE SNAPSHOT ROWS PRODUCED"
018700         STOP RUN.
018800     DISPLAY "RMAGGR - SNAPSHOTS WRITTEN " WS-SNAP-CTR.
018900     STOP RUN.
019000*
019100 AA010-OPEN-FILES.
019200     OPEN INPUT RAWBOOK-FILE.
019300     IF RM-RAW-STATUS NOT = "00"
019400         DISPLAY "RM011 RAWBOOK OPEN FAILED, STATUS " RM-RAW-STATUS
019500         STOP RUN.
019600     OPEN INPUT PARMCRD-FILE.
019700     IF RM-PRM-STATUS NOT = "00"
019800         DISPLAY "RM012 PARMCRD OPEN FAILED, STATUS " RM-PRM-STATUS
019900         STOP RUN.
020000     READ PARMCRD-FILE.
020100     MOVE RM-PRM-TOTAL-ROOMS TO WS-TOTAL-ROOMS.
020200     CLOSE PARMCRD-FILE.
020300     IF WS-TOTAL-ROOMS = ZERO
020400         DISPLAY "RM014 TOTAL ROOMS NOT GREATER THAN ZERO"
020500         STOP RUN.
020600     OPEN OUTPUT SNAPOUT-FILE.
020700     IF RM-SNO-STATUS NOT = "00"
020800         DISPLAY "RM013 SNAPOUT OPEN FAILED, STATUS " RM-SNO-STATUS
020900         STOP RUN.
021000 AA010-EXIT.
021100     EXIT.
021200*
021300 AA020-READ-RAWBOOK.
021400     READ RAWBOOK-FILE
021500         AT END
021600             MOVE "Y" TO RM-RAW-EOF-SW.
021700 AA020-EXIT.
021800     EXIT.
021900*
021910*----------------------------------------------------------------
021920* AA025-TRACE-RECORD - UPSI-0 DEBUG AID, REQ-0973 - DISPLAYS THE
021930*   RAW RECORD IN READABLE DD/MM/CCYY FORM SO A DATE-COMPARE
021940*   PROBLEM CAN BE SPOTTED ON A TEST RUN WITHOUT REACHING FOR A
021950*   DUMP.  NOT CALLED UNLESS RM-SW-TEST-DATA IS ON.
021960*----------------------------------------------------------------
021970 AA025-TRACE-RECORD.
021980     MOVE RM-RAW-STAY-DATE    TO WS-SDA-DDMMYYYY.
021990     MOVE RM-RAW-BOOKING-DATE TO WS-BDA-DDMMYYYY.
022000     DISPLAY "RMAGGR TRACE STAY " WS-SDA-DD "/" WS-SDA-MM "/"
022010         WS-SDA-CCYY " BOOKING " WS-BDA-DD "/" WS-BDA-MM "/"
022020         WS-BDA-CCYY " ROOMS " RM-RAW-ROOMS-BOOKED.
022030 AA025-EXIT.
022040     EXIT.
022050*
022060 AA030-PROCESS-RECORD.
022100     IF RM-SW-TEST-DATA
022110         PERFORM AA025-TRACE-RECORD THRU AA025-EXIT.
022200     PERFORM BB010-VALIDATE-RECORD THRU BB010-EXIT.
022300     IF RM-RECORD-VALID
022400         PERFORM BB020-ACCUMULATE-RAW THRU BB020-EXIT.
022500     PERFORM AA020-READ-RAWBOOK THRU AA020-EXIT.
022600 AA030-EXIT.
022650     EXIT.
022700*
022800 AA040-EMIT-STAY-DATES.
022900     SET WS-STAY-NDX TO 1.
023000 AA040-LOOP.
023100     IF WS-STAY-NDX > WS-STAY-COUNT
023200         GO TO AA040-EXIT.
023300     PERFORM BB030-EMIT-ONE-STAY THRU BB030-EXIT.
023400     SET WS-STAY-NDX UP BY 1.
023500     GO TO AA040-LOOP.
023600 AA040-EXIT.
023700     EXIT.
023800*
023900*----------------------------------------------------------------
024000* BB010-VALIDATE-RECORD - REJECTS TRANSACTIONS WHOSE BOOKING
024100*   DATE IS LATER THAN THE STAY DATE (REQ-0289), DEFAULTS A ZERO
024200*   ROOMS-BOOKED TO ONE (REQ-0361).  A 9(8) DD/MM/CCYY COMPARE
024210*   DOES NOT SORT INTO CALENDAR ORDER (01012020 COMPARES LOWER
024220*   THAN 31122019), SO THE MONTH FIELD IS ONLY GIVEN A CHEAP
024230*   SCREEN HERE TO SAVE A CALL ON OBVIOUSLY BAD FEED DATA - THE
024240*   STAY AND BOOKING DATES ARE THEN BOTH TAKEN THROUGH RMDATE'S
024250*   SRNO FUNCTION FOR THE AUTHORITATIVE CALENDAR CHECK (CATCHES
024260*   30 FEB, 31 APR, ETC) AND TO GET JULIAN SERIALS THAT CAN BE
024270*   COMPARED DIRECTLY FOR TRUE CHRONOLOGICAL ORDER (REQ-0973 -
024280*   RAISED WHEN A YEAR-END BOOKING RUN WAS SEEN SNEAKING PAST
024290*   THE OLD NUMERIC COMPARE).
024300*----------------------------------------------------------------
024400 BB010-VALIDATE-RECORD.
024500     MOVE "N" TO RM-VALID-SW.
024600     IF RM-RAW-ROOMS-BOOKED = ZERO
024700         MOVE 1 TO RM-RAW-ROOMS-BOOKED.
024750     MOVE RM-RAW-STAY-DATE TO WS-SDA-DDMMYYYY.
024780     IF WS-SDA-MM < 1 OR WS-SDA-MM > 12
024790         GO TO BB010-EXIT.
024800     MOVE RM-RAW-STAY-DATE TO WS-DTP-DATE-IN.
024810     PERFORM BB015-GET-DATE-SERIAL THRU BB015-EXIT.
024820     IF WS-DTP-BAD-DATE
024830         GO TO BB010-EXIT.
024840     MOVE WS-DTP-SERIAL-OUT TO WS-STAY-SERIAL.
024850     MOVE RM-RAW-BOOKING-DATE TO WS-DTP-DATE-IN.
024860     PERFORM BB015-GET-DATE-SERIAL THRU BB015-EXIT.
024870     IF WS-DTP-BAD-DATE
024880         GO TO BB010-EXIT.
024890     MOVE WS-DTP-SERIAL-OUT TO WS-BOOKING-SERIAL.
024900     IF WS-BOOKING-SERIAL > WS-STAY-SERIAL
024910         GO TO BB010-EXIT.
025000     MOVE "Y" TO RM-VALID-SW.
025100 BB010-EXIT.
025200     EXIT.
025210*
025220*----------------------------------------------------------------
025230* BB015-GET-DATE-SERIAL - CONVERTS WS-DTP-DATE-IN TO A JULIAN DAY
025240*   SERIAL VIA RMDATE'S SRNO FUNCTION, LEFT IN WS-DTP-SERIAL-OUT.
025250*   SETS WS-DTP-BAD-SW WHEN RMDATE RETURNS ITS CODE 90 - A DATE
025260*   THAT SLIPPED PAST THE CHEAP MONTH SCREEN ABOVE (BAD DAY OF
025270*   MONTH, E.G. 30 FEB) STOPS HERE INSTEAD OF BEING TREATED AS
025280*   GOOD.  SEE REQ-0973.
025290*----------------------------------------------------------------
025300 BB015-GET-DATE-SERIAL.
025310     MOVE "N" TO WS-DTP-BAD-SW.
025320     MOVE "SRNO" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK.
025330     MOVE WS-DTP-DATE-IN TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK.
025340     CALL "RMDATE" USING WS-RMDATE-BLOCK.
025350     IF RM-DTP-RETURN-CODE OF WS-RMDATE-BLOCK NOT = ZERO
025360         MOVE "Y" TO WS-DTP-BAD-SW
025370         GO TO BB015-EXIT.
025380     MOVE RM-DTP-SERIAL-1 OF WS-RMDATE-BLOCK TO WS-DTP-SERIAL-OUT.
025390 BB015-EXIT.
025395     EXIT.
025400*
025500*----------------------------------------------------------------
025600* BB020-ACCUMULATE-RAW - RECOMPUTES THE DAYS-OUT BUCKET VIA
025700*   RMDATE'S DIFF FUNCTION AND CHECKS ITS RETURN CODE BEFORE
025710*   TOUCHING ANY ACCUMULATOR - BB010 HAS ALREADY PROVED BOTH
025720*   DATES PARSE, BUT THE OLD CODE TRUSTED RM-DTP-DAYS-DIFF
025730*   UNCHECKED AND, ON A REJECT, WENT ON TO ADD A STALE DAYS-OUT
025740*   FIGURE LEFT OVER FROM THE PREVIOUS RECORD INTO THIS ONE'S
025750*   BUCKET (REQ-0973).  ONLY THEN FINDS OR ADDS THE STAY-DATE
025760*   TABLE ENTRY AND ADDS THE ROOMS INTO THE OVERALL TOTAL AND
025770*   THE DAYS-OUT BUCKET (32 = OVERFLOW).
025800*----------------------------------------------------------------
025900 BB020-ACCUMULATE-RAW.
026000     MOVE "DIFF" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK.
026100     MOVE RM-RAW-STAY-DATE    TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK.
026200     MOVE RM-RAW-BOOKING-DATE TO RM-DTP-DATE-2 OF WS-RMDATE-BLOCK.
026300     CALL "RMDATE" USING WS-RMDATE-BLOCK.
026400     IF RM-DTP-RETURN-CODE OF WS-RMDATE-BLOCK NOT = ZERO
026410         GO TO BB020-EXIT.
026500     MOVE RM-DTP-DAYS-DIFF OF WS-RMDATE-BLOCK TO WS-DAYS-OUT.
027000     IF WS-DAYS-OUT > 30
027100         MOVE 32 TO WS-BUCKET-SUBSCR
027200     ELSE
027300         ADD 1 WS-DAYS-OUT GIVING WS-BUCKET-SUBSCR.
027320     PERFORM CC010-FIND-STAY-ENTRY THRU CC010-EXIT.
027330     IF NOT WS-STAY-FOUND
027340         PERFORM CC020-ADD-STAY-ENTRY THRU CC020-EXIT.
027350     ADD RM-RAW-ROOMS-BOOKED
027360         TO WS-STAY-TOTAL-ROOMS (WS-STAY-NDX).
027400     ADD RM-RAW-ROOMS-BOOKED
027500         TO WS-BUCKET-ROOMS (WS-STAY-NDX, WS-BUCKET-SUBSCR).
027600     ADD 1 TO WS-BUCKET-COUNT (WS-STAY-NDX, WS-BUCKET-SUBSCR).
027700 BB020-EXIT.
027800     EXIT.
027900*
028000*----------------------------------------------------------------
028100* BB030-EMIT-ONE-STAY - WALKS THE 31 DAYS-OUT BUCKETS FOR ONE
028200*   STAY-TABLE ENTRY FROM 30 DOWN TO 0, ACCUMULATING CUMULATIVE
028300*   ROOMS AND WRITING A SNAPOUT ROW FOR EACH BUCKET THAT HAD A
028400*   TRANSACTION, PROVIDED THE FINAL AND CURRENT OCCUPANCY BOTH
028500*   FALL WITHIN 0-100 (REQ-0448).
028600*----------------------------------------------------------------
028700 BB030-EMIT-ONE-STAY.
028800     COMPUTE WS-FINAL-PCT ROUNDED =
028900         WS-STAY-TOTAL-ROOMS (WS-STAY-NDX) * 100 / WS-TOTAL-ROOMS.
029000     IF WS-FINAL-PCT > 100.0000
029100         GO TO BB030-EXIT.
029200     MOVE ZERO TO WS-CUM-ROOMS.
029600     MOVE "DIFF" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK.
029700     MOVE WS-STAY-DATE (WS-STAY-NDX) TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK.
029800     SET WS-BK-NDX TO 31.
029900 BB030-BUCKET-LOOP.
030000     IF WS-BK-NDX < 1
030100         GO TO BB030-EXIT.
030200     ADD WS-BUCKET-ROOMS (WS-STAY-NDX, WS-BK-NDX) TO WS-CUM-ROOMS.
030300     IF WS-BUCKET-COUNT (WS-STAY-NDX, WS-BK-NDX) = ZERO
030400         GO TO BB030-BUCKET-NEXT.
030500     COMPUTE WS-CURRENT-PCT ROUNDED =
030600         WS-CUM-ROOMS * 100 / WS-TOTAL-ROOMS.
030700     IF WS-CURRENT-PCT > 100.0000
030800         GO TO BB030-BUCKET-NEXT.
030900     PERFORM CC030-WRITE-SNAPSHOT THRU CC030-EXIT.
031000 BB030-BUCKET-NEXT.
031100     SET WS-BK-NDX DOWN BY 1.
031200     GO TO BB030-BUCKET-LOOP.
031300 BB030-EXIT.
031400     EXIT.
031500*
031600*----------------------------------------------------------------
031700* CC010-FIND-STAY-ENTRY - LINEAR SEARCH OF WS-STAY-TABLE FOR
032000*   RM-RAW-STAY-DATE.  SETS WS-STAY-NDX AND WS-FOUND-SW.
032100*----------------------------------------------------------------
032200 CC010-FIND-STAY-ENTRY.
032300     MOVE "N" TO WS-FOUND-SW.
032400     IF WS-STAY-COUNT = ZERO
032450         GO TO CC010-EXIT.
032500     SET WS-STAY-NDX TO 1.
032600 CC010-LOOP.
032700     IF WS-STAY-NDX > WS-STAY-COUNT
032800         GO TO CC010-EXIT.
032900     IF WS-STAY-DATE (WS-STAY-NDX) = RM-RAW-STAY-DATE
033000         MOVE "Y" TO WS-FOUND-SW
033100         GO TO CC010-EXIT.
033200     SET WS-STAY-NDX UP BY 1.
033300     GO TO CC010-LOOP.
033400 CC010-EXIT.
033500     EXIT.
033600*
033700*----------------------------------------------------------------
033800* CC020-ADD-STAY-ENTRY - APPENDS A NEW ZEROED ENTRY TO
033900*   WS-STAY-TABLE FOR RM-RAW-STAY-DATE, LEAVING WS-STAY-NDX SET
034000*   TO IT.
034100*----------------------------------------------------------------
034200 CC020-ADD-STAY-ENTRY.
034300     ADD 1 TO WS-STAY-COUNT.
034400     SET WS-STAY-NDX TO WS-STAY-COUNT.
034500     MOVE RM-RAW-STAY-DATE TO WS-STAY-DATE (WS-STAY-NDX).
034600     MOVE ZERO TO WS-STAY-TOTAL-ROOMS (WS-STAY-NDX).
034700     SET WS-BK-NDX TO 1.
034800 CC020-CLEAR-LOOP.
034900     IF WS-BK-NDX > 32
035000         GO TO CC020-EXIT.
035100     MOVE ZERO TO WS-BUCKET-ROOMS (WS-STAY-NDX, WS-BK-NDX).
035200     MOVE ZERO TO WS-BUCKET-COUNT (WS-STAY-NDX, WS-BK-NDX).
035300     SET WS-BK-NDX UP BY 1.
035400     GO TO CC020-CLEAR-LOOP.
035500 CC020-EXIT.
035600     EXIT.
035700*
035800*----------------------------------------------------------------
035900* CC030-WRITE-SNAPSHOT - BUILDS AND WRITES ONE RM-SNAPSHOT-RECORD
036000*   FOR THE BUCKET CURRENTLY ADDRESSED BY WS-STAY-NDX/WS-BK-NDX.
036100*----------------------------------------------------------------
036200 CC030-WRITE-SNAPSHOT.
036300     MOVE WS-STAY-DATE (WS-STAY-NDX)  TO RM-SNAP-STAY-DATE.
036400     COMPUTE RM-SNAP-DAYS-OUT = WS-BK-NDX - 1.
036500     MOVE WS-CURRENT-PCT             TO RM-SNAP-CURRENT-OCC.
036600     MOVE WS-FINAL-PCT               TO RM-SNAP-FINAL-OCC.
036700     MOVE "WDAY" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK.
036800     CALL "RMDATE" USING WS-RMDATE-BLOCK.
036900     IF RM-DTP-WEEKDAY OF WS-RMDATE-BLOCK < 4
037000         MOVE 1 TO WS-DT-SUBSCR
037100     ELSE
037200         MOVE 2 TO WS-DT-SUBSCR.
037300     MOVE WS-DAYTYPE-NAME (WS-DT-SUBSCR) TO RM-SNAP-DAY-TYPE.
037400     WRITE RM-SNAPSHOT-RECORD.
037500     ADD 1 TO WS-SNAP-CTR.
037600 CC030-EXIT.
037700     EXIT.
