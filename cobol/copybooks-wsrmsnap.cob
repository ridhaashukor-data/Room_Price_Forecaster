000100*                                                              WSNAP
000200*******************************************
000300*                                          *
000400*  RECORD DEFINITION FOR THE AGGREGATED    *
000500*    BOOKING SNAPSHOT FILE (AGGBOOK) AND   *
000600*    THE AGGREGATOR OUTPUT FILE (SNAPOUT)  *
000700*     NO KEY - LINE SEQUENTIAL, READ NEXT  *
000800*******************************************
000900*  RECORD SIZE 100 BYTES, LINE SEQUENTIAL TEXT.
001000*
001100* 03/02/26 VBC - CREATED FOR ROOMFC UNITS 1, 3 & 4.
001200* 09/02/26 VBC - PADDED RECORD TO 40 BYTES FOR ROOM TO GROW.
001300* 24/03/26 CJH - REQ-0974 WIDENED TO 100 BYTES - SITE CODE,
001400*                RECORD STATUS, PER-ROOM-TYPE MIX AND A
001500*                LAST-UPDATE-DATE AUDIT GROUP ADDED AHEAD OF
001600*                A MULTI-PROPERTY ROLL-UP THAT HAS NOT BEEN
001700*                SCHEDULED YET.  NONE OF THE NEW FIELDS ARE
001800*                READ BY RMAGGR, RMRATIO OR RMBTEST TODAY.
001900*
002000 01  RM-SNAPSHOT-RECORD.
002100     03  RM-SNAP-SITE-CODE         PIC X(4)       VALUE "0001".
002200*                                     LEGACY MULTI-PROPERTY CODE,
002300*                                     CARRIED NOT USED - APPLEWOOD
002400*                                     HAS ONLY EVER RUN SITE 0001.
002500     03  RM-SNAP-STAY-DATE         PIC 9(8).
002600*                                     DDMMYYYY - ARRIVAL DATE.
002700     03  RM-SNAP-STAY-DATE-R  REDEFINES RM-SNAP-STAY-DATE.
002800         05  RM-SNAP-STAY-DD       PIC 99.
002900         05  RM-SNAP-STAY-MM       PIC 99.
003000         05  RM-SNAP-STAY-CCYY     PIC 9(4).
003100     03  RM-SNAP-DAYS-OUT          PIC 9(2).
003200*                                     0 THRU 30 DAYS BEFORE STAY.
003300     03  RM-SNAP-CURRENT-OCC       PIC 9(3)V9(4).
003400*                                     ON-THE-BOOKS OCCUPANCY PCT AT SNAPSHOT.
003500     03  RM-SNAP-FINAL-OCC         PIC 9(3)V9(4).
003600*                                     ACTUAL FINAL OCCUPANCY PCT FOR STAY DATE.
003700     03  RM-SNAP-DAY-TYPE          PIC X(7).
003800*                                     "WEEKDAY" OR "WEEKEND".
003900         88  RM-SNAP-IS-WEEKDAY        VALUE "WEEKDAY".
004000         88  RM-SNAP-IS-WEEKEND        VALUE "WEEKEND".
004100     03  RM-SNAP-RECORD-STATUS     PIC X          VALUE "A".
004200         88  RM-SNAP-STATUS-ACTIVE     VALUE "A".
004300         88  RM-SNAP-STATUS-SUPERSEDED VALUE "S".
004400*                                     SET TO "S" BY A FUTURE RE-RUN
004500*                                     OF RMAGGR AGAINST THE SAME
004600*                                     STAY DATE - CARRIED NOT USED,
004700*                                     RMAGGR ALWAYS WRITES "A" TODAY.
004800     03  RM-SNAP-ROOM-MIX-GRP  OCCURS 3 TIMES.
004900*                                     PER-ROOM-CATEGORY OCCUPANCY
005000*                                     BREAKOUT - INFORMATIONAL ONLY,
005100*                                     NOT USED BY RMAGGR, RMRATIO OR
005200*                                     RMBTEST, WHICH ALL WORK OFF
005300*                                     THE PROPERTY TOTAL.
005400         05  RM-SNAP-RM-TYPE       PIC X(7).
005500         05  RM-SNAP-RM-TYPE-OCC   PIC 9(3)V9(4).
005600     03  RM-SNAP-LAST-UPDATE-DATE  PIC 9(8)       VALUE ZERO.
005700*                                     DDMMYYYY - AUDIT STAMP, SET
005800*                                     BY THE EXTRACT JOB THAT LOADS
005900*                                     RAWBOOK - CARRIED NOT USED.
006000     03  RM-SNAP-LUD-R  REDEFINES RM-SNAP-LAST-UPDATE-DATE.
006100         05  RM-SNAP-LUD-DD        PIC 99.
006200         05  RM-SNAP-LUD-MM        PIC 99.
006300         05  RM-SNAP-LUD-CCYY      PIC 9(4).
006400     03  RM-SNAP-RESERVED          PIC X          OCCURS 5 TIMES.
006500*                                     EXPANSION BYTES.
006600     03  FILLER                    PIC X(9).
