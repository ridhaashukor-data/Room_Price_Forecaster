000100*                                                              RMFC01
000200****************************************************************
000300*                                                              *
000400*                  OCCUPANCY FORECASTER (CALLED)                *
000500*                                                              *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================================
001000*
001100 PROGRAM-ID.             RMFCAST.
001200*
001300 AUTHOR.                 V B COEN.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - ROOM FORECASTING.
001600*
001700 DATE-WRITTEN.           02/03/1987.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002200*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002300*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
002400*                        THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            CALLED SUBPROGRAM.  GIVEN A STAY DATE,
002700*                        AN AS-OF ("TODAY") DATE, A CURRENT
002800*                        OCCUPANCY PERCENTAGE, THE TOTAL ROOMS
002900*                        AVAILABLE AND AN EVENT LEVEL, RETURNS A
003000*                        PREDICTED FINAL OCCUPANCY PERCENTAGE
003100*                        AND FORECAST ROOM COUNT.  LOADS THE
003200*                        RATIOS FILE INTO WORKING STORAGE ON ITS
003300*                        FIRST CALL ONLY - RETAINED ACROSS CALLS
003400*                        FOR THE LIFE OF THE RUN UNIT, SO A
003500*                        CALLER MUST NOT CANCEL THIS MODULE
003600*                        BETWEEN CANDIDATES.
003700*
003800*    CALLED MODULES.
003900*                        RMDATE.  DAYS-OUT AND WEEKDAY LOOKUP.
004000*
004100*    FUNCTIONS USED.     NONE.
004200*
004300*    FILES USED.
004400*                        RATIOS.  COMPLETION RATIO INPUT, READ
004500*                                 ONCE ON THE FIRST CALL.
004600*
004700*    ERROR MESSAGES USED.
004800*                        RM-CALL-RETURN-CODE -
004900*                        00 OK.
005000*                        91 DAYS-OUT OUT OF RANGE (< 0 OR > 30).
005100*                        92 CURRENT OCCUPANCY OUT OF RANGE.
005200*                        93 TOTAL ROOMS NOT GREATER THAN ZERO.
005300*                        94 STAY DATE OR TODAY DATE NOT A VALID
005400*                           CALENDAR DATE.
005500*
005600*---------------------------------------------------------------
005700* CHANGE-LOG
005800*---------------------------------------------------------------
005900* 02/03/87 VBC  REQ-0144  CREATED - FIRST-CALL TABLE LOAD MODELLED
006000*                         ON THE MAPS04 CALL SHAPE, RATIO LOOKUP
006100*                         AND EVENT MULTIPLIER NEW FOR THIS SUITE.
006200* 30/09/89 VBC  REQ-0198  RATIOS FILE NOW ALWAYS HAS 62 ROWS (SEE
006300*                         RMRATIO REQ-0198) SO THE LOOKUP NO
006400*                         LONGER NEEDS A MISSING-CELL FALLBACK.
006500* 14/02/91 VBC  REQ-0308  ADDED THE EVENT-LEVEL UPLIFT MULTIPLIER
006600*                         AND RM-CALL-FORECAST-ROOMS.
006700* 03/07/94 RAM  REQ-0391  RATIO <= ZERO NOW LEAVES THE CURRENT
006800*                         OCCUPANCY UNCHANGED INSTEAD OF ABENDING
006900*                         ON A DIVIDE BY ZERO.
007000* 18/06/98 SJK  Y2K-0009  YEAR 2000 REVIEW - DATES PASSED THROUGH
007100*                         UNCHANGED TO RMDATE, NO CHANGE HERE.
007200* 09/11/05 VBC  REQ-0578  CLAMP TO 0-100 MOVED AFTER THE EVENT
007300*                         MULTIPLIER - WAS CLAMPING TOO EARLY AND
007400*                         LOSING THE UPLIFT ON NEAR-FULL DATES.
007500* 16/04/24 VBC  REQ-0910  COPYRIGHT NOTICE UPDATED, SUPERSEDES
007600*                         ALL PRIOR NOTICES.
007700* 11/02/26 VBC  REQ-0966  CAPITALISED FOR THE FIXED-FORMAT BUILD,
007800*                         GO TO / PERFORM THRU RESTORED THROUGHOUT.
007900*
008000*---------------------------------------------------------------
008100* COPYRIGHT NOTICE.
008200*---------------------------------------------------------------
008300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
008400* ROOM PRICE FORECASTING SUITE AND ARE COPYRIGHT (C) VINCENT B
008500* COEN, 1987-2026 AND LATER.
008600*
008700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
009000*---------------------------------------------------------------
009100*
009200 ENVIRONMENT             DIVISION.
009300*========================================
009400*
009500 CONFIGURATION           SECTION.
009600 COPY "COPYBOOKS-ENVDIV.COB".
009700 SPECIAL-NAMES.
009800     CLASS RM-NUMERIC-DIGIT IS "0" THRU "9".
009900     UPSI-0 ON STATUS IS RM-SW-TEST-DATA.
010000*
010100 INPUT-OUTPUT            SECTION.
010200 FILE-CONTROL.
010300 COPY "COPYBOOKS-SELRMRTO.COB".
010400*
010500 DATA                    DIVISION.
010600*========================================
010700*
010800 FILE                    SECTION.
010900*----------------------------------------
011000*
011100 COPY "COPYBOOKS-FDRMRTO.COB".
011200*
011300 WORKING-STORAGE         SECTION.
011400*----------------------------------------
011500*
011600 77  WS-PROG-NAME              PIC X(16) VALUE "RMFCAST (1.06)".
011700*
011800 01  WS-SWITCHES.
011900     03  WS-FIRST-CALL-SW      PIC X          VALUE "N".
012000         88  WS-TABLE-LOADED       VALUE "Y".
012100     03  RM-RTO-EOF-SW         PIC X          VALUE "N".
012200         88  RM-RTO-EOF            VALUE "Y".
012300*
012400 01  WS-STATUS-FIELDS.
012500     03  RM-RTO-STATUS         PIC XX         VALUE "00".
012600*
012700 01  WS-DAYTYPE-NAME-VALUES.
012800     03  FILLER                PIC X(7)       VALUE "WEEKDAY".
012900     03  FILLER                PIC X(7)       VALUE "WEEKEND".
013000 01  WS-DAYTYPE-NAME-TABLE  REDEFINES WS-DAYTYPE-NAME-VALUES.
013100     03  WS-DAYTYPE-NAME       PIC X(7)       OCCURS 2 TIMES.
013200*
013300 01  WS-RATIO-TABLE.
013400     03  WS-RT-CELL  OCCURS 2 TIMES INDEXED BY WS-RT-DT-NDX.
013500         05  WS-RT-DAYSOUT  OCCURS 31 TIMES
013600                            INDEXED BY WS-RT-DO-NDX.
013700             07  WS-RT-RATIO       PIC 9(1)V9(6).
013750 01  WS-RATIO-TABLE-FLAT  REDEFINES WS-RATIO-TABLE.
013760     03  WS-RT-FLAT-CELL   PIC 9(1)V9(6)  OCCURS 62 TIMES
013770                           INDEXED BY WS-RT-FLAT-NDX.
013780*                          FLAT VIEW USED BY BB000'S RM-SW-TEST-DATA
013790*                          TRACE DUMP - SEE BB000-EXIT.
013800*
013900 01  WS-PCT-DISPLAY-FIELDS.
014000     03  WS-PCT-INT            PIC 9(3).
014100     03  WS-PCT-DEC            PIC 9(4).
014200 01  WS-PCT-DISPLAY-R  REDEFINES WS-PCT-DISPLAY-FIELDS.
014300     03  WS-PCT-COMBINED       PIC 9(7).
014400*
014500 01  WS-WORK-FIELDS.
014600     03  WS-DT-SUBSCR          PIC 9              COMP.
014700     03  WS-DO-SUBSCR          PIC 99             COMP.
014800     03  WS-RATIO-VALUE        PIC 9(1)V9(6)      VALUE ZERO.
014900     03  WS-RAW-PCT            PIC 9(5)V9(4)      VALUE ZERO.
015000     03  WS-MULT-PCT           PIC 9(1)V99        VALUE ZERO.
015100     03  WS-UPLIFT-PCT         PIC 9(5)V9(4)      VALUE ZERO.
015200*
015300 01  WS-RMDATE-BLOCK.
015400     COPY "COPYBOOKS-WSRMDATP.COB" REPLACING
015500          LEADING ==RM-DATE-PARM-BLOCK== BY ==WS-RMDATE-BLOCK==.
015600*
015700 LINKAGE                 SECTION.
015800*----------------------------------------
015900*
016000 COPY "COPYBOOKS-WSRMCALL.COB".
016100*
016200 PROCEDURE               DIVISION USING RM-CALL-BLOCK.
016300*================================================================
016400*
016500 AA000-MAIN-LOGIC.
016600     MOVE ZERO TO RM-CALL-RETURN-CODE.
016700     MOVE SPACES TO RM-CALL-MESSAGE.
016800     IF NOT WS-TABLE-LOADED
016900         PERFORM BB000-LOAD-RATIOS THRU BB000-EXIT.
017000     PERFORM BB010-COMPUTE-DAYS-OUT THRU BB010-EXIT.
017100     IF RM-CALL-RETURN-CODE NOT = ZERO
017200         GO TO AA000-EXIT.
017300     PERFORM BB020-VALIDATE-INPUT THRU BB020-EXIT.
017400     IF RM-CALL-RETURN-CODE NOT = ZERO
017500         GO TO AA000-EXIT.
017600     PERFORM BB030-COMPUTE-DAY-TYPE THRU BB030-EXIT.
017700     IF RM-CALL-RETURN-CODE NOT = ZERO
017800         GO TO AA000-EXIT.
017900     PERFORM BB040-LOOKUP-RATIO THRU BB040-EXIT.
018000     PERFORM BB050-APPLY-FORECAST THRU BB050-EXIT.
018100 AA000-EXIT.
018200     EXIT PROGRAM.
018300*
018400*----------------------------------------------------------------
018500* BB000-LOAD-RATIOS - READS THE 62-ROW RATIOS FILE INTO
018600*   WS-RATIO-TABLE ONCE PER RUN UNIT.  SEE PROGRAM REMARKS.
018700*----------------------------------------------------------------
018800 BB000-LOAD-RATIOS.
018900     OPEN INPUT RATIOS-FILE.
019000     IF RM-RTO-STATUS NOT = "00"
019100         MOVE 95 TO RM-CALL-RETURN-CODE
019200         MOVE "RM003 RATIOS OPEN FAILED" TO RM-CALL-MESSAGE
019300         GO TO BB000-EXIT.
019400 BB000-READ-LOOP.
019500     READ RATIOS-FILE
019600         AT END
019700             MOVE "Y" TO RM-RTO-EOF-SW
019800             GO TO BB000-DONE.
019900     IF RM-RTO-DAY-TYPE = "WEEKDAY"
020000         MOVE 1 TO WS-DT-SUBSCR
020100     ELSE
020200         MOVE 2 TO WS-DT-SUBSCR.
020300     ADD 1 RM-RTO-DAYS-OUT GIVING WS-DO-SUBSCR.
020400     MOVE RM-RTO-RATIO TO WS-RT-RATIO (WS-DT-SUBSCR, WS-DO-SUBSCR).
020500     GO TO BB000-READ-LOOP.
020600 BB000-DONE.
020700     CLOSE RATIOS-FILE.
020800     MOVE "Y" TO WS-FIRST-CALL-SW.
020820     IF RM-SW-TEST-DATA
020840         PERFORM BB005-TRACE-RATIOS THRU BB005-EXIT.
020900 BB000-EXIT.
021000     EXIT.
021100*
021150*----------------------------------------------------------------
021160* BB005-TRACE-RATIOS - UPSI-0 TEST-DATA TRACE, DUMPS THE 62-CELL
021170*   RATIO TABLE VIA ITS FLAT REDEFINITION SO THE ANALYST CAN CHECK
021180*   A SUSPECT MODEL BUILD WITHOUT GOING BACK TO THE RATIOS FILE.
021190*----------------------------------------------------------------
021200 BB005-TRACE-RATIOS.
021210     SET WS-RT-FLAT-NDX TO 1.
021220 BB005-LOOP.
021230     IF WS-RT-FLAT-NDX > 62
021240         GO TO BB005-EXIT.
021250     DISPLAY "RMFCAST TRACE - CELL " WS-RT-FLAT-NDX
021260         " RATIO " WS-RT-FLAT-CELL (WS-RT-FLAT-NDX).
021270     SET WS-RT-FLAT-NDX UP BY 1.
021280     GO TO BB005-LOOP.
021290 BB005-EXIT.
021300     EXIT.
021310*
021320*----------------------------------------------------------------
021330* BB010-COMPUTE-DAYS-OUT - CALLS RMDATE TO GET STAY DATE MINUS
021400*   TODAY DATE, IN DAYS.  RETURN CODE 94 IF EITHER DATE IS BAD,
021500*   91 IF THE RESULT IS OUTSIDE 0 THRU 30.
021600*----------------------------------------------------------------
021700 BB010-COMPUTE-DAYS-OUT.
021800     MOVE "DIFF" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK.
021900     MOVE RM-CALL-STAY-DATE  TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK.
022000     MOVE RM-CALL-TODAY-DATE TO RM-DTP-DATE-2 OF WS-RMDATE-BLOCK.
022100     CALL "RMDATE" USING WS-RMDATE-BLOCK.
022200     IF RM-DTP-RETURN-CODE OF WS-RMDATE-BLOCK NOT = ZERO
022300         MOVE 94 TO RM-CALL-RETURN-CODE
022400         MOVE "RM004 INVALID STAY OR TODAY DATE" TO RM-CALL-MESSAGE
022500         GO TO BB010-EXIT.
022600     IF RM-DTP-DAYS-DIFF OF WS-RMDATE-BLOCK < 0 OR
022700        RM-DTP-DAYS-DIFF OF WS-RMDATE-BLOCK > 30
022800         MOVE 91 TO RM-CALL-RETURN-CODE
022900         MOVE "RM005 DAYS-OUT OUT OF RANGE" TO RM-CALL-MESSAGE
023000         GO TO BB010-EXIT.
023100     MOVE RM-DTP-DAYS-DIFF OF WS-RMDATE-BLOCK TO RM-CALL-DAYS-OUT.
023200 BB010-EXIT.
023300     EXIT.
023400*
023500*----------------------------------------------------------------
023600* BB020-VALIDATE-INPUT - CURRENT OCCUPANCY MUST BE 0-100, TOTAL
023700*   ROOMS MUST BE GREATER THAN ZERO.
023800*----------------------------------------------------------------
023900 BB020-VALIDATE-INPUT.
024000     IF RM-CALL-CURRENT-OCC > 100.0000
024100         MOVE 92 TO RM-CALL-RETURN-CODE
024200         MOVE "RM006 CURRENT OCCUPANCY OUT OF RANGE" TO
024300                                              RM-CALL-MESSAGE
024400         GO TO BB020-EXIT.
024500     IF RM-CALL-TOTAL-ROOMS = ZERO
024600         MOVE 93 TO RM-CALL-RETURN-CODE
024700         MOVE "RM007 TOTAL ROOMS NOT GREATER THAN ZERO" TO
024800                                              RM-CALL-MESSAGE.
024900 BB020-EXIT.
025000     EXIT.
025100*
025200*----------------------------------------------------------------
025300* BB030-COMPUTE-DAY-TYPE - CALLS RMDATE FOR THE WEEKDAY INDEX OF
025400*   THE STAY DATE.  MONDAY(0)-THURSDAY(3) = WEEKDAY, ELSE WEEKEND.
025500*----------------------------------------------------------------
025600 BB030-COMPUTE-DAY-TYPE.
025700     MOVE "WDAY" TO RM-DTP-FUNCTION OF WS-RMDATE-BLOCK.
025800     MOVE RM-CALL-STAY-DATE TO RM-DTP-DATE-1 OF WS-RMDATE-BLOCK.
025900     CALL "RMDATE" USING WS-RMDATE-BLOCK.
026000     IF RM-DTP-RETURN-CODE OF WS-RMDATE-BLOCK NOT = ZERO
026100         MOVE 94 TO RM-CALL-RETURN-CODE
026200         MOVE "RM004 INVALID STAY OR TODAY DATE" TO RM-CALL-MESSAGE
026300         GO TO BB030-EXIT.
026400     IF RM-DTP-WEEKDAY OF WS-RMDATE-BLOCK < 4
026500         MOVE 1 TO WS-DT-SUBSCR
026600         MOVE "WEEKDAY" TO RM-CALL-DAY-TYPE
026700     ELSE
026800         MOVE 2 TO WS-DT-SUBSCR
026900         MOVE "WEEKEND" TO RM-CALL-DAY-TYPE.
027000 BB030-EXIT.
027100     EXIT.
027200*
027300*----------------------------------------------------------------
027400* BB040-LOOKUP-RATIO - FETCHES THE CELL RATIO FOR THE DAY TYPE
027500*   AND DAYS-OUT ESTABLISHED ABOVE.
027600*----------------------------------------------------------------
027700 BB040-LOOKUP-RATIO.
027800     ADD 1 RM-CALL-DAYS-OUT GIVING WS-DO-SUBSCR.
027900     MOVE WS-RT-RATIO (WS-DT-SUBSCR, WS-DO-SUBSCR) TO WS-RATIO-VALUE.
028000 BB040-EXIT.
028100     EXIT.
028200*
028300*----------------------------------------------------------------
028400* BB050-APPLY-FORECAST - RAW FORECAST = CURRENT-OCC / RATIO
028500*   (UNCHANGED IF RATIO NOT POSITIVE, REQ-0391), TIMES THE EVENT
028600*   MULTIPLIER, CLAMPED TO 0-100 AND ROUNDED TO 4 DECIMALS.  ALSO
028700*   DERIVES THE FORECAST ROOM COUNT.
028800*----------------------------------------------------------------
028900 BB050-APPLY-FORECAST.
029000     IF WS-RATIO-VALUE > ZERO
029100         COMPUTE WS-RAW-PCT ROUNDED =
029200             RM-CALL-CURRENT-OCC / WS-RATIO-VALUE
029300     ELSE
029400         MOVE RM-CALL-CURRENT-OCC TO WS-RAW-PCT.
029500     IF RM-CALL-EVT-LOW
029600         MOVE 1.05 TO WS-MULT-PCT
029700     ELSE
029800     IF RM-CALL-EVT-MEDIUM
029900         MOVE 1.10 TO WS-MULT-PCT
030000     ELSE
030100     IF RM-CALL-EVT-HIGH
030200         MOVE 1.20 TO WS-MULT-PCT
030300     ELSE
030400         MOVE 1.00 TO WS-MULT-PCT.
030500     COMPUTE WS-UPLIFT-PCT ROUNDED = WS-RAW-PCT * WS-MULT-PCT.
030600     IF WS-UPLIFT-PCT > 100.0000
030700         MOVE 100.0000 TO RM-CALL-FORECAST-OCC
030800     ELSE
030900         MOVE WS-UPLIFT-PCT TO RM-CALL-FORECAST-OCC.
031000     COMPUTE RM-CALL-FORECAST-ROOMS ROUNDED =
031100         RM-CALL-FORECAST-OCC * RM-CALL-TOTAL-ROOMS / 100.
031200 BB050-EXIT.
031300     EXIT.
