000100*                                                              FDSNP
000200*******************************************
000300*  FD - AGGBOOK (SNAPSHOT INPUT)           *
000400*******************************************
000500*
000600* 06/02/26 VBC - CREATED FOR ROOMFC UNITS 1 & 4.
000650* 25/03/26 CJH - REQ-0975 RECORD CONTAINS WAS LEFT AT 40 WHEN
000660*                WSRMSNAP WAS WIDENED TO 100 BYTES - CORRECTED.
000700*
000800 FD  AGGBOOK-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 100 CHARACTERS.
001100 COPY "COPYBOOKS-WSRMSNAP.COB".
