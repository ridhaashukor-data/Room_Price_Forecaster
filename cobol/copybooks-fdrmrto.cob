000100*                                                              FDRTO
000200*******************************************
000300*  FD - RATIOS (COMPLETION RATIO TABLE)    *
000400*******************************************
000500*
000600* 06/02/26 VBC - CREATED FOR ROOMFC UNITS 1 & 2.
000650* 25/03/26 CJH - REQ-0975 RECORD CONTAINS WAS LEFT AT 30 WHEN
000660*                WSRMRTO WAS WIDENED TO 60 BYTES - CORRECTED.
000700*
000800 FD  RATIOS-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 60 CHARACTERS.
001100 COPY "COPYBOOKS-WSRMRTO.COB".
