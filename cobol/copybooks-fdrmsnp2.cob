000100*                                                              FDSN2
000200*******************************************
000300*  FD - SNAPOUT (SNAPSHOT OUTPUT)          *
000400*******************************************
000500*
000600* 06/02/26 VBC - CREATED FOR ROOMFC UNIT 3.
000650* 25/03/26 CJH - REQ-0975 RECORD CONTAINS WAS LEFT AT 40 WHEN
000660*                WSRMSNAP WAS WIDENED TO 100 BYTES - CORRECTED.
000700*
000800 FD  SNAPOUT-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 100 CHARACTERS.
001100 COPY "COPYBOOKS-WSRMSNAP.COB".
