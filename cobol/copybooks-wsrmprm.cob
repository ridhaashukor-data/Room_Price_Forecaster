000100*                                                              WSPRM
000200*******************************************
000300*                                          *
000400*  RUN PARAMETER CARD (PARMCRD FILE)       *
000500*    ONE CARD IMAGE READ AT START OF RUN   *
000600*    BY RMAGGR (COLS 1-5 ONLY) AND BY      *
000700*    RMBTEST (ALL FIELDS).                 *
000800*******************************************
000900*  RECORD SIZE 80 BYTES, LINE SEQUENTIAL TEXT.
001000*
001100* 08/02/26 VBC - CREATED FOR ROOMFC UNITS 3 & 4.
001200* 24/03/26 CJH - REQ-0974 WIDENED TO 80 BYTES - SITE CODE,
001300*                CARD STATUS AND A RUN-DATE AUDIT GROUP ADDED -
001400*                NONE OF THE NEW FIELDS ARE READ BY RMAGGR OR
001500*                RMBTEST TODAY.
001600*
001700 01  RM-PARM-CARD.
001800     03  RM-PRM-SITE-CODE          PIC X(4)       VALUE "0001".
001900*                                     LEGACY MULTI-PROPERTY CODE,
002000*                                     CARRIED NOT USED - APPLEWOOD
002100*                                     RUNS ONE PARAMETER CARD PER
002200*                                     PROPERTY, ALWAYS SITE 0001.
002300     03  RM-PRM-TOTAL-ROOMS        PIC 9(5).
002400*                                     RUN PARAMETER, MUST BE > 0.
002500     03  RM-PRM-START-STAY-DATE    PIC 9(8).
002600*                                     DDMMYYYY, ZERO = NO LOWER BOUND.
002700     03  RM-PRM-END-STAY-DATE      PIC 9(8).
002800*                                     DDMMYYYY, ZERO = NO UPPER BOUND.
002900     03  RM-PRM-DAYTYPE-FILTER     PIC X(7).
003000         88  RM-PRM-FILTER-ALL         VALUE "ALL    ".
003100         88  RM-PRM-FILTER-WEEKDAY     VALUE "WEEKDAY".
003200         88  RM-PRM-FILTER-WEEKEND     VALUE "WEEKEND".
003300     03  RM-PRM-MIN-DAYS-OUT       PIC 9(2).
003400     03  RM-PRM-MAX-DAYS-OUT       PIC 9(2).
003500     03  RM-PRM-DETAIL-LIMIT       PIC 9(5).
003600*                                     ZERO ON CARD MEANS DEFAULT 500.
003700     03  RM-PRM-CARD-STATUS        PIC X          VALUE "A".
003800         88  RM-PRM-CARD-ACTIVE        VALUE "A".
003900         88  RM-PRM-CARD-WITHDRAWN     VALUE "W".
004000*                                     CARRIED NOT USED - A CARD ON
004100*                                     PARMCRD IS ALWAYS THE ACTIVE
004200*                                     ONE FOR THE RUN.
004300     03  RM-PRM-RUN-DATE           PIC 9(8)       VALUE ZERO.
004400*                                     DDMMYYYY - DATE OPERATIONS
004500*                                     KEYED THIS CARD, CARRIED NOT
004600*                                     USED BY EITHER PROGRAM.
004700     03  RM-PRM-RUN-R  REDEFINES RM-PRM-RUN-DATE.
004800         05  RM-PRM-RUN-DD         PIC 99.
004900         05  RM-PRM-RUN-MM         PIC 99.
005000         05  RM-PRM-RUN-CCYY       PIC 9(4).
005100     03  RM-PRM-RESERVED           PIC X          OCCURS 4 TIMES.
005200*                                     EXPANSION BYTES.
005300     03  FILLER                    PIC X(26).
