000100*                                                              WSCAL
000200*******************************************
000300*                                          *
000400*  LINKAGE PARAMETER BLOCK PASSED ON EVERY *
000500*    CALL "RMFCAST" (UNIT 2 FORECASTER)    *
000600*    IN BOTH DIRECTIONS - CALLER LOADS THE *
000700*    INPUT FIELDS, RMFCAST FILLS IN THE    *
000800*    OUTPUT FIELDS AND THE RETURN CODE.    *
000900*******************************************
001000*
001100* 07/02/26 VBC - CREATED FOR ROOMFC UNIT 2.
001200*
001300 01  RM-CALL-BLOCK.
001400     03  RM-CALL-INPUT.
001500         05  RM-CALL-STAY-DATE     PIC 9(8).
001600*                                     DDMMYYYY.
001700         05  RM-CALL-TODAY-DATE    PIC 9(8).
001800*                                     DDMMYYYY, SNAPSHOT DATE.
001900         05  RM-CALL-CURRENT-OCC   PIC 9(3)V9(4).
002000         05  RM-CALL-TOTAL-ROOMS   PIC 9(5).
002100*                                     RUN PARAMETER, MUST BE > 0.
002200         05  RM-CALL-EVENT-LEVEL   PIC X(6).
002300             88  RM-CALL-EVT-NONE      VALUE "NONE  ".
002400             88  RM-CALL-EVT-LOW       VALUE "LOW   ".
002500             88  RM-CALL-EVT-MEDIUM    VALUE "MEDIUM".
002600             88  RM-CALL-EVT-HIGH      VALUE "HIGH  ".
002700     03  RM-CALL-OUTPUT.
002800         05  RM-CALL-FORECAST-OCC  PIC 9(3)V9(4).
002900         05  RM-CALL-FORECAST-ROOMS PIC 9(5).
003000         05  RM-CALL-DAYS-OUT      PIC 9(2).
003100         05  RM-CALL-DAY-TYPE      PIC X(7).
003200         05  RM-CALL-RETURN-CODE   PIC 9(2) COMP.
003300*                                     00 = OK, NON-ZERO = SEE RM-CALL-MESSAGE.
003400         05  RM-CALL-MESSAGE       PIC X(30).
003500     03  FILLER                    PIC X(6).
