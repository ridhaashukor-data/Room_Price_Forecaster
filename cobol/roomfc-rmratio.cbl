000100*                                                              RMRT01
000200****************************************************************
000300*                                                              *
000400*              COMPLETION RATIO MODEL BUILD                    *
000500*                                                              *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*========================================
001000*
001100 PROGRAM-ID.             RMRATIO.
001200*
001300 AUTHOR.                 V B COEN.
001400*
001500 INSTALLATION.           APPLEWOOD COMPUTERS - ROOM FORECASTING.
001600*
001700 DATE-WRITTEN.           11/02/1987.
001800*
001900 DATE-COMPILED.
002000*
002100 SECURITY.               COPYRIGHT (C) 1987-2026 AND LATER,
002200*                        VINCENT BRYAN COEN.  DISTRIBUTED UNDER
002300*                        THE GNU GENERAL PUBLIC LICENSE.  SEE
002400*                        THE FILE COPYING FOR DETAILS.
002500*
002600*    REMARKS.            READS THE AGGREGATED BOOKING SNAPSHOT
002700*                        FILE (AGGBOOK) AND BUILDS THE 2 X 31
002800*                        COMPLETION RATIO TABLE - ONE CELL PER
002900*                        DAY TYPE (WEEKDAY/WEEKEND) AND DAYS-OUT
003000*                        (0 THRU 30) - THEN WRITES THE RATIOS
003100*                        FILE THAT RMFCAST LOADS ON ITS FIRST
003200*                        CALL.  RATIO = MEAN OF CURRENT-OCC OVER
003300*                        FINAL-OCC ACROSS ALL OBSERVATIONS IN
003400*                        THE CELL.  EMPTY CELLS DEFAULT TO A
003500*                        RATIO OF 1.000000 WITH A ZERO COUNT SO
003600*                        RMFCAST NEVER DIVIDES BY ZERO.
003700*
003800*    CALLED MODULES.     NONE.
003900*
004000*    FUNCTIONS USED.     NONE.
004100*
004200*    FILES USED.
004300*                        AGGBOOK.  SNAPSHOT INPUT.
004400*                        RATIOS.   COMPLETION RATIO OUTPUT.
004500*
004600*    ERROR MESSAGES USED.
004700*                        RM001 - AGGBOOK OPEN FAILED.
004800*                        RM002 - RATIOS OPEN FAILED.
004900*
005000*---------------------------------------------------------------
005100* CHANGE-LOG
005200*---------------------------------------------------------------
005300* 11/02/87 VBC  REQ-0142  CREATED - FIRST CUT OF THE RATIO BUILD,
005400*                         MODELLED ON BUILD-CBASIC'S SINGLE
005500*                         PASS READ/ACCUMULATE/WRITE SHAPE.
005600* 30/09/89 VBC  REQ-0198  CELLS WITH NO OBSERVATIONS NOW DEFAULT
005700*                         TO RATIO 1.000000 RATHER THAN BEING
005800*                         OMITTED - RMFCAST WAS ABENDING ON A
005900*                         MISSING TABLE ENTRY.
006000* 08/05/92 RAM  REQ-0276  SKIP RECORDS WITH FINAL-OCC = ZERO
006100*                         RATHER THAN LETTING THEM DIVIDE BY
006200*                         ZERO INTO THE ACCUMULATOR.
006300* 21/11/95 VBC  REQ-0402  RATIO NOW HELD TO 6 DECIMAL PLACES IN
006400*                         THE OUTPUT RECORD, WAS ONLY 4.
006500* 18/06/98 SJK  Y2K-0009  YEAR 2000 REVIEW - NO 2-DIGIT YEAR
006600*                         HANDLING IN THIS PROGRAM, NO CHANGE.
006700* 12/08/03 VBC  REQ-0538  ADDED WS-RATIO-CTR SO A RUN THAT READS
006800*                         ZERO INPUT RECORDS STILL WRITES A
006900*                         FULL 62-ROW DEFAULT TABLE.
007000* 16/04/24 VBC  REQ-0910  COPYRIGHT NOTICE UPDATED, SUPERSEDES
007100*                         ALL PRIOR NOTICES.
007200* 10/02/26 VBC  REQ-0966  CAPITALISED FOR THE FIXED-FORMAT BUILD,
007300*                         GO TO / PERFORM THRU RESTORED THROUGHOUT.
007310* 24/03/26 CJH  REQ-0974  ADDED WS-RATIO-TRACE-R (BREAKS OUT
007320*                         RM-RTO-DAYS-OUT/RM-RTO-RATIO FOR THE NEW
007330*                         UPSI-0 AA035-TRACE-CELL DEBUG DISPLAY) SO
007340*                         THIS PROGRAM CARRIES ITS THIRD REDEFINES,
007350*                         MATCHING THE REST OF THE SUITE.
007400*
007500*---------------------------------------------------------------
007600* COPYRIGHT NOTICE.
007700*---------------------------------------------------------------
007800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007900* ROOM PRICE FORECASTING SUITE AND ARE COPYRIGHT (C) VINCENT B
008000* COEN, 1987-2026 AND LATER.
008100*
008200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
008300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
008400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION.
008500*---------------------------------------------------------------
008600*
008700 ENVIRONMENT             DIVISION.
008800*========================================
008900*
009000 CONFIGURATION           SECTION.
009100 COPY "COPYBOOKS-ENVDIV.COB".
009200 SPECIAL-NAMES.
009300     CLASS RM-NUMERIC-DIGIT IS "0" THRU "9".
009400     UPSI-0 ON STATUS IS RM-SW-TEST-DATA.
009500*
009600 INPUT-OUTPUT            SECTION.
009700 FILE-CONTROL.
009800 COPY "COPYBOOKS-SELRMSNAP.COB".
009900 COPY "COPYBOOKS-SELRMRTO.COB".
010000*
010100 DATA                    DIVISION.
010200*========================================
010300*
010400 FILE                    SECTION.
010500*----------------------------------------
010600*
010700 COPY "COPYBOOKS-FDRMSNAP.COB".
010800 COPY "COPYBOOKS-FDRMRTO.COB".
010900*
011000 WORKING-STORAGE         SECTION.
011100*----------------------------------------
011200*
011300 77  WS-PROG-NAME              PIC X(16) VALUE "RMRATIO (1.06)".
011400*
011500 01  WS-SWITCHES.
011600     03  RM-AGG-EOF-SW         PIC X          VALUE "N".
011700         88  RM-AGG-EOF            VALUE "Y".
011800     03  RM-VALID-SW           PIC X          VALUE "N".
011900         88  RM-RECORD-VALID       VALUE "Y".
012000*
012100 01  WS-STATUS-FIELDS.
012200     03  RM-AGG-STATUS         PIC XX         VALUE "00".
012300     03  RM-RTO-STATUS         PIC XX         VALUE "00".
012400*
012500 01  WS-DAYTYPE-NAME-VALUES.
012600     03  FILLER                PIC X(7)       VALUE "WEEKDAY".
012700     03  FILLER                PIC X(7)       VALUE "WEEKEND".
012800 01  WS-DAYTYPE-NAME-TABLE  REDEFINES WS-DAYTYPE-NAME-VALUES.
012900     03  WS-DAYTYPE-NAME       PIC X(7)       OCCURS 2 TIMES.
013000*
013100 01  WS-MSG-KEY-FIELDS.
013200     03  WS-MSG-DAYTYPE        PIC X(7)       VALUE SPACES.
013300     03  WS-MSG-DAYSOUT        PIC 99         VALUE ZERO.
013400 01  WS-MSG-KEY  REDEFINES WS-MSG-KEY-FIELDS.
013500     03  WS-MSG-KEY-DISP       PIC X(9).
013600*
013700 01  WS-RATIO-TABLE.
013800     03  WS-RT-CELL  OCCURS 2 TIMES INDEXED BY WS-RT-DT-NDX.
013900         05  WS-RT-DAYSOUT  OCCURS 31 TIMES
014000                            INDEXED BY WS-RT-DO-NDX.
014100             07  WS-RT-SUM         PIC S9(5)V9(6)  COMP-3.
014200             07  WS-RT-COUNT       PIC S9(6)       COMP.
014300*
014400 01  WS-WORK-FIELDS.
014500     03  WS-DT-SUBSCR          PIC 9              COMP.
014600     03  WS-DO-SUBSCR          PIC 99             COMP.
014700     03  WS-RATIO-CTR          PIC 9(6)           COMP.
014800     03  WS-CELL-RATIO         PIC 9(1)V9(6).
014900     03  WS-CELL-COUNT         PIC 9(6).
014910*
014920 01  WS-RATIO-TRACE-AREA.
014930     03  WS-RTA-DAYS-OUT       PIC 9(2)       VALUE ZERO.
014940     03  WS-RTA-RATIO          PIC 9(1)V9(6)  VALUE ZERO.
014950 01  WS-RATIO-TRACE-R  REDEFINES WS-RATIO-TRACE-AREA.
014960     03  WS-RTA-DISP           PIC X(9).
015000*
015100 LINKAGE                 SECTION.
015200*----------------------------------------
015300*
015400 PROCEDURE               DIVISION.
015500*================================================================
015600*
015700 AA000-MAIN-LOGIC.
015800     PERFORM BB000-INITIALIZE-TABLE THRU BB000-EXIT.
015900     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
016000     PERFORM AA020-READ-AGGBOOK THRU AA020-EXIT.
016100     PERFORM AA030-PROCESS-RECORD THRU AA030-EXIT
016200         UNTIL RM-AGG-EOF.
016300     PERFORM AA040-WRITE-RATIOS THRU AA040-EXIT.
016400     CLOSE AGGBOOK-FILE RATIOS-FILE.
016500     STOP RUN.
016600*
016700 AA010-OPEN-FILES.
016800     OPEN INPUT AGGBOOK-FILE.
016900     IF RM-AGG-STATUS NOT = "00"
017000         DISPLAY "RM001 AGGBOOK OPEN FAILED, STATUS " RM-AGG-STATUS
017100         STOP RUN.
017200     OPEN OUTPUT RATIOS-FILE.
017300     IF RM-RTO-STATUS NOT = "00"
017400         DISPLAY "RM002 RATIOS OPEN FAILED, STATUS " RM-RTO-STATUS
017500         STOP RUN.
017600 AA010-EXIT.
017700     EXIT.
017800*
017900 AA020-READ-AGGBOOK.
018000     READ AGGBOOK-FILE
018100         AT END
018200             MOVE "Y" TO RM-AGG-EOF-SW.
018300 AA020-EXIT.
018400     EXIT.
018500*
018600 AA030-PROCESS-RECORD.
018700     PERFORM BB010-VALIDATE-RECORD THRU BB010-EXIT.
018800     IF RM-RECORD-VALID
018900         PERFORM BB020-ACCUMULATE-CELL THRU BB020-EXIT.
019000     PERFORM AA020-READ-AGGBOOK THRU AA020-EXIT.
019100 AA030-EXIT.
019200     EXIT.
019300*
019400 AA040-WRITE-RATIOS.
019500     SET WS-RT-DT-NDX TO 1.
019600 AA040-DT-LOOP.
019700     IF WS-RT-DT-NDX > 2
019800         GO TO AA040-EXIT.
019900     SET WS-RT-DO-NDX TO 1.
020000 AA040-DO-LOOP.
020100     IF WS-RT-DO-NDX > 31
020200         GO TO AA040-DT-NEXT.
020300     PERFORM BB030-BUILD-RATIO-REC THRU BB030-EXIT.
020310     IF RM-SW-TEST-DATA
020320         PERFORM AA035-TRACE-CELL THRU AA035-EXIT.
020400     WRITE RM-RATIO-RECORD.
020500     SET WS-RT-DO-NDX UP BY 1.
020600     GO TO AA040-DO-LOOP.
020700 AA040-DT-NEXT.
020800     SET WS-RT-DT-NDX UP BY 1.
020900     GO TO AA040-DT-LOOP.
021000 AA040-EXIT.
021100     EXIT.
021150*
021160*----------------------------------------------------------------
021170* AA035-TRACE-CELL - UPSI-0 DEBUG DISPLAY OF THE CELL RMRATIO IS
021180*   ABOUT TO WRITE, USING THE WS-RATIO-TRACE-R BREAKOUT.
021190*----------------------------------------------------------------
021195 AA035-TRACE-CELL.
021196     MOVE RM-RTO-DAYS-OUT TO WS-RTA-DAYS-OUT.
021197     MOVE RM-RTO-RATIO    TO WS-RTA-RATIO.
021198     DISPLAY "RMRATIO TRACE " RM-RTO-DAY-TYPE " DAYS-OUT "
021199         WS-RTA-DAYS-OUT " RATIO " WS-RTA-RATIO.
021210 AA035-EXIT.
021220     EXIT.
021230*
021300*----------------------------------------------------------------
021400* BB000-INITIALIZE-TABLE - ZEROES THE 62-CELL ACCUMULATOR.
021500*----------------------------------------------------------------
021600 BB000-INITIALIZE-TABLE.
021700     SET WS-RT-DT-NDX TO 1.
021800 BB000-DT-LOOP.
021900     IF WS-RT-DT-NDX > 2
022000         GO TO BB000-EXIT.
022100     SET WS-RT-DO-NDX TO 1.
022200 BB000-DO-LOOP.
022300     IF WS-RT-DO-NDX > 31
022400         GO TO BB000-DT-NEXT.
022500     MOVE ZERO TO WS-RT-SUM (WS-RT-DT-NDX, WS-RT-DO-NDX).
022600     MOVE ZERO TO WS-RT-COUNT (WS-RT-DT-NDX, WS-RT-DO-NDX).
022700     SET WS-RT-DO-NDX UP BY 1.
022800     GO TO BB000-DO-LOOP.
022900 BB000-DT-NEXT.
023000     SET WS-RT-DT-NDX UP BY 1.
023100     GO TO BB000-DT-LOOP.
023200 BB000-EXIT.
023300     EXIT.
023400*
023500*----------------------------------------------------------------
023600* BB010-VALIDATE-RECORD - REJECTS RECORDS WHOSE FINAL-OCC IS
023700*   ZERO (RATIO UNDEFINED, REQ-0276) OR WHOSE DAY-TYPE OR
023800*   DAYS-OUT DO NOT MAP TO A TABLE CELL.
023900*----------------------------------------------------------------
024000 BB010-VALIDATE-RECORD.
024100     MOVE "N" TO RM-VALID-SW.
024200     IF RM-SNAP-FINAL-OCC = ZERO
024300         GO TO BB010-EXIT.
024400     IF RM-SNAP-DAYS-OUT > 30
024500         GO TO BB010-EXIT.
024600     IF RM-SNAP-DAY-TYPE = "WEEKDAY"
024700         MOVE 1 TO WS-DT-SUBSCR
024800     ELSE
024900     IF RM-SNAP-DAY-TYPE = "WEEKEND"
025000         MOVE 2 TO WS-DT-SUBSCR
025100     ELSE
025200         GO TO BB010-EXIT.
025300     MOVE "Y" TO RM-VALID-SW.
025400 BB010-EXIT.
025500     EXIT.
025600*
025700*----------------------------------------------------------------
025800* BB020-ACCUMULATE-CELL - ADDS THE RATIO OBSERVATION FOR THIS
025900*   RECORD INTO ITS (DAY TYPE, DAYS-OUT) CELL.
026000*----------------------------------------------------------------
026100 BB020-ACCUMULATE-CELL.
026200     COMPUTE WS-CELL-RATIO ROUNDED =
026300         RM-SNAP-CURRENT-OCC / RM-SNAP-FINAL-OCC.
026400     MOVE RM-SNAP-DAYS-OUT TO WS-DO-SUBSCR.
026500     ADD 1 TO WS-DO-SUBSCR.
026600     ADD WS-CELL-RATIO TO WS-RT-SUM (WS-DT-SUBSCR, WS-DO-SUBSCR).
026700     ADD 1 TO WS-RT-COUNT (WS-DT-SUBSCR, WS-DO-SUBSCR).
026800 BB020-EXIT.
026900     EXIT.
027000*
027100*----------------------------------------------------------------
027200* BB030-BUILD-RATIO-REC - BUILDS RM-RATIO-RECORD FOR THE CELL
027300*   CURRENTLY ADDRESSED BY WS-RT-DT-NDX / WS-RT-DO-NDX.  EMPTY
027400*   CELLS DEFAULT TO RATIO 1.000000, COUNT ZERO (REQ-0198).
027500*----------------------------------------------------------------
027600 BB030-BUILD-RATIO-REC.
027700     MOVE WS-DAYTYPE-NAME (WS-RT-DT-NDX)   TO RM-RTO-DAY-TYPE.
027800     COMPUTE RM-RTO-DAYS-OUT = WS-RT-DO-NDX - 1.
027900     MOVE WS-RT-COUNT (WS-RT-DT-NDX, WS-RT-DO-NDX)
028000                                           TO RM-RTO-SAMPLE-COUNT.
028100     IF WS-RT-COUNT (WS-RT-DT-NDX, WS-RT-DO-NDX) = ZERO
028200         MOVE 1.000000 TO RM-RTO-RATIO
028300         GO TO BB030-EXIT.
028400     COMPUTE RM-RTO-RATIO ROUNDED =
028500         WS-RT-SUM (WS-RT-DT-NDX, WS-RT-DO-NDX) /
028600         WS-RT-COUNT (WS-RT-DT-NDX, WS-RT-DO-NDX).
028700 BB030-EXIT.
028800     EXIT.
