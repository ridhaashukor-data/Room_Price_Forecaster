000100*                                                              SLPRT
000200*******************************************
000300*  SELECT CLAUSE - BTREPT (BACKTEST REPORT *
000400*    PRINT FILE, REPORT WRITER OUTPUT)     *
000500*******************************************
000600*
000700* 06/02/26 VBC - CREATED FOR ROOMFC UNIT 4.
000800*
000900     SELECT BTREPT-FILE       ASSIGN       BTREPT
001000                              ORGANIZATION LINE SEQUENTIAL
001100                              STATUS       RM-PRT-STATUS.
