000100*                                                              RMENV
000200*****************************************************************
000300*                                                               *
000400*   COMMON ENVIRONMENT / CONFIGURATION COPYBOOK                 *
000500*   USED BY EVERY ROOMFC PROGRAM VIA COPY "COPYBOOKS-ENVDIV.COB" *
000600*                                                               *
000700*****************************************************************
000800*
000900* 11/02/26 VBC - CREATED, LIFTED FROM THE HOUSE STANDARD CONFIG
001000*                COPYBOOK FOR THE STANDALONE ROOMFC SUITE.
001100*
001200*
001300 CONFIGURATION SECTION.
001400 SOURCE-COMPUTER.  IBM-4381.
001500 OBJECT-COMPUTER.  IBM-4381.
