000100*                                                              WSRTO
000200*******************************************
000300*                                          *
000400*  RECORD DEFINITION FOR THE COMPLETION    *
000500*    RATIO TABLE FILE (RATIOS)             *
000600*     OUTPUT OF RMRATIO, INPUT OF RMFCAST  *
000700*     NO KEY - LINE SEQUENTIAL, READ NEXT  *
000800*     SORTED BY DAY TYPE THEN DAYS-OUT     *
000900*******************************************
001000*  RECORD SIZE 60 BYTES, LINE SEQUENTIAL TEXT.  62 RECS TOTAL
001100*   (2 DAY TYPES TIMES 31 DAYS-OUT CELLS 0 THRU 30).
001200*
001300* 03/02/26 VBC - CREATED FOR ROOMFC UNITS 1 & 2.
001400* 24/03/26 CJH - REQ-0974 WIDENED TO 60 BYTES - SITE CODE, MODEL
001500*                STATUS AND A BUILD-DATE AUDIT GROUP ADDED -
001600*                NONE OF THE NEW FIELDS ARE READ BY RMFCAST TODAY.
001700*
001800 01  RM-RATIO-RECORD.
001900     03  RM-RTO-SITE-CODE          PIC X(4)       VALUE "0001".
002000*                                     LEGACY MULTI-PROPERTY CODE,
002100*                                     CARRIED NOT USED.
002200     03  RM-RTO-DAY-TYPE           PIC X(7).
002300         88  RM-RTO-IS-WEEKDAY         VALUE "WEEKDAY".
002400         88  RM-RTO-IS-WEEKEND         VALUE "WEEKEND".
002500     03  RM-RTO-DAYS-OUT           PIC 9(2).
002600*                                     0 THRU 30.
002700     03  RM-RTO-RATIO              PIC 9(1)V9(6).
002800*                                     MEAN FRACTION ALREADY BOOKED, 0 < RATIO =< 1.
002900     03  RM-RTO-SAMPLE-COUNT       PIC 9(6).
003000*                                     OBSERVATIONS AVERAGED INTO RM-RTO-RATIO.
003100     03  RM-RTO-MODEL-STATUS       PIC X          VALUE "C".
003200         88  RM-RTO-MODEL-CURRENT      VALUE "C".
003300         88  RM-RTO-MODEL-SUPERSEDED   VALUE "S".
003400*                                     SET TO "S" WHEN A LATER
003500*                                     RMRATIO RUN REPLACES THIS
003600*                                     TABLE - CARRIED NOT USED,
003700*                                     RMFCAST ALWAYS LOADS THE
003800*                                     WHOLE FILE IT IS GIVEN.
003900     03  RM-RTO-BUILD-DATE         PIC 9(8)       VALUE ZERO.
004000*                                     DDMMYYYY - DATE THIS RATIO
004100*                                     TABLE WAS BUILT, CARRIED NOT
004200*                                     USED BY RMFCAST.
004300     03  RM-RTO-BLD-R  REDEFINES RM-RTO-BUILD-DATE.
004400         05  RM-RTO-BLD-DD         PIC 99.
004500         05  RM-RTO-BLD-MM         PIC 99.
004600         05  RM-RTO-BLD-CCYY       PIC 9(4).
004700     03  RM-RTO-RESERVED           PIC X          OCCURS 4 TIMES.
004800*                                     EXPANSION BYTES.
004900     03  FILLER                    PIC X(21).
