000100*                                                              FDRAW
000200*******************************************
000300*  FD - RAWBOOK (RAW BOOKING INPUT)        *
000400*******************************************
000500*
000600* 06/02/26 VBC - CREATED FOR ROOMFC UNIT 3.
000650* 25/03/26 CJH - REQ-0975 RECORD CONTAINS WAS LEFT AT 35 WHEN
000660*                WSRMRAW WAS WIDENED TO 80 BYTES - CORRECTED.
000700*
000800 FD  RAWBOOK-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 80 CHARACTERS.
001100 COPY "COPYBOOKS-WSRMRAW.COB".
