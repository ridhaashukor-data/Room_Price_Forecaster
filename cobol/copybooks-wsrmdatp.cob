000100*                                                              WSDTP
000200*******************************************
000300*                                          *
000400*  LINKAGE PARAMETER BLOCK PASSED ON EVERY *
000500*    CALL "RMDATE" (JULIAN DAY NUMBER AND  *
000600*    WEEKDAY HELPER, SEE COMMON-RMDATE)    *
000700*******************************************
000800*
000900* 07/02/26 VBC - CREATED FOR ROOMFC UNITS 2, 3 & 4.
001000* 11/02/26 VBC - ADDED RM-DTP-FN-SUBDAY FOR RMBTEST, WHICH MUST
001010*                TURN A STAY DATE AND A DAYS-OUT BACK INTO AN
001020*                AS-OF DATE.
001100*
001200 01  RM-DATE-PARM-BLOCK.
001300     03  RM-DTP-FUNCTION           PIC X(4).
001400         88  RM-DTP-FN-SERIAL          VALUE "SRNO".
001500*                                     RETURN JULIAN DAY NUMBER OF DATE-1.
001600         88  RM-DTP-FN-DIFF            VALUE "DIFF".
001700*                                     RETURN DATE-1 MINUS DATE-2, IN DAYS.
001800         88  RM-DTP-FN-WEEKDAY         VALUE "WDAY".
001900*                                     RETURN WEEKDAY INDEX OF DATE-1.
001950         88  RM-DTP-FN-SUBDAY          VALUE "SUBD".
001960*                                     RETURN DATE-1 MINUS DAYS-DIFF
001970*                                     DAYS, LEFT IN DATE-2.
002000     03  RM-DTP-DATE-1             PIC 9(8).
002100*                                     DDMMYYYY.
002200     03  RM-DTP-DATE-2             PIC 9(8).
002300*                                     DDMMYYYY.  INPUT FOR
002310*                                     RM-DTP-FN-DIFF, OUTPUT FOR
002320*                                     RM-DTP-FN-SUBDAY.
002400     03  RM-DTP-SERIAL-1           PIC S9(9) COMP.
002500*                                     JULIAN DAY NUMBER OF RM-DTP-DATE-1.
002600     03  RM-DTP-DAYS-DIFF          PIC S9(5) COMP.
002700*                                     OUTPUT (DATE-1 MINUS DATE-2)
002710*                                     FOR RM-DTP-FN-DIFF; INPUT
002720*                                     (DAYS TO SUBTRACT) FOR
002730*                                     RM-DTP-FN-SUBDAY.
002800     03  RM-DTP-WEEKDAY            PIC 9(1) COMP.
002900*                                     0 = MONDAY ... 6 = SUNDAY.
003000     03  RM-DTP-RETURN-CODE        PIC 9(2) COMP.
003100*                                     00 = OK, 90 = INVALID CALENDAR DATE.
003200     03  FILLER                    PIC X(4).
