000100*                                                              SLSNP
000200*******************************************
000300*  SELECT CLAUSE - AGGBOOK (SNAPSHOT INPUT *
000400*    TO RMRATIO AND TO RMBTEST)            *
000500*******************************************
000600*
000700* 06/02/26 VBC - CREATED FOR ROOMFC UNITS 1 & 4.
000800*
000900     SELECT AGGBOOK-FILE      ASSIGN       AGGBOOK
001000                              ORGANIZATION LINE SEQUENTIAL
001100                              STATUS       RM-AGG-STATUS.
